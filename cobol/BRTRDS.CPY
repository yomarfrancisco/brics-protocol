000100******************************************************************
000200* COPYBOOK    : BRTRDS                                          *
000300* SISTEMA     : LOTE NOCTURNO DE RIESGO BRICS                   *
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                               *
000500* FECHA       : 14/03/1989                                      *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA DE LIQUIDACION.  *
000700*             : UN REGISTRO POR OPERACION DE CDS VIGENTE, CON   *
000800*             : SPREADS EN BPS, NOCIONAL Y PLAZOS EN DIAS.      *
000900*             : LONGITUD 54.                                    *
001000* USADO POR   : BRSETTL                                         *
001100******************************************************************
001200 01  TST-REGISTRO-OPERACION.
001300     05  TST-TRADE-ID                PIC X(12).
001400     05  TST-FAIR-SPREAD-BPS         PIC 9(05).
001500     05  TST-FIXED-SPREAD-BPS        PIC 9(05).
001600     05  TST-NOTIONAL                PIC 9(15).
001700     05  TST-ELAPSED-DAYS            PIC 9(05).
001800     05  TST-TENOR-DAYS              PIC 9(05).
001900*--> RELLENO RESERVADO PARA CAMPOS FUTUROS DE LA OPERACION
002000     05  FILLER                      PIC X(07).
