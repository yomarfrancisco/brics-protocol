000100******************************************************************
000200* COPYBOOK    : BRNAVC                                          *
000300* SISTEMA     : LOTE NOCTURNO DE RIESGO BRICS                   *
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                               *
000500* FECHA       : 14/03/1989                                      *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA DEL CHEQUEO DE   *
000700*             : SANIDAD DEL NAV.  LOS VALORES DE NAV VIENEN EN  *
000800*             : ESCALA RAY (10 A LA 27), SIN SIGNO.  LONGITUD   *
000900*             : 78.                                             *
001000* USADO POR   : BRNAVCK                                         *
001100******************************************************************
001200 01  NVC-REGISTRO-CHEQUEO.
001300     05  NVC-NAV-CHECK-ID            PIC X(12).
001400     05  NVC-PROPOSED-NAV-RAY        PIC 9(28).
001500*--> CEROS EN TODO EL CAMPO SIGNIFICA "NAV ANTERIOR DESCONOCIDO"
001600     05  NVC-PREV-NAV-RAY            PIC 9(28).
001700*--> CEROS SIGNIFICA "USAR EL LIMITE POR DEFECTO DE 500 BPS"
001800     05  NVC-MAX-JUMP-BPS            PIC 9(05).
001900     05  NVC-EMERGENCY-ENABLED       PIC 9.
002000         88  NVC-EN-EMERGENCIA               VALUE 1.
002100     05  NVC-PREV-NAV-SUPPLIED       PIC 9.
002200         88  NVC-NAV-ANTERIOR-VALIDO         VALUE 1.
002300*--> RELLENO RESERVADO PARA CAMPOS FUTUROS DEL CHEQUEO
002400     05  FILLER                      PIC X(03).
