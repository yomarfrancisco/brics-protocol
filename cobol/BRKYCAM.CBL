000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000400* APLICACION  : LOTE NOCTURNO DE RIESGO BRICS                    *
000500* PROGRAMA    : BRKYCAM                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REVISION DE CUMPLIMIENTO (KYC/AML) DE SUJETOS.   *
000800*             : VALIDA LOS CAMPOS DEL REGISTRO Y, SI EL REGISTRO *
000900*             : ES VALIDO, DERIVA UN ESTADO KYC Y UN ESTADO AML  *
001000*             : POR MEDIO DE UN HASH ESTABLE DE 32 BITS SOBRE EL *
001100*             : IDENTIFICADOR DEL SUJETO Y LA SEMILLA DE CORRIDA.*
001200* ARCHIVOS    : BRCSUB=ENTRADA, BRCRES=SALIDA, BRCTLT=SALIDA     *
001300* ACCION (ES) : P=PROCESA                                        *
001400* INSTALADO   : 14/03/1989                                       *
001500* BPM/RATIONAL: 890314                                           *
001600* NOMBRE      : REVISION DE CUMPLIMIENTO KYC/AML                 *
001700******************************************************************
001800*                 R E G I S T R O   D E   C A M B I O S          *
001900******************************************************************
002000* 14/03/1989  PEDR  BPM 890314  PROGRAMA ORIGINAL.  SOLO VALIDA  *
002100*                    QUE EL IDENTIFICADOR NO VENGA EN BLANCO.    *
002200* 09/11/1991  PEDR  BPM 911109  SE AGREGA VALIDACION DE NOMBRE Y *
002300*                    FECHA DE NACIMIENTO.                        *
002400* 30/09/1998  JCAL  BPM 980930  REVISION FIN DE SIGLO (Y2K).     *
002500*                    SE REVISA EL CALCULO DE BISIESTO.           *
002600* 14/01/1999  JCAL  BPM 990114  CIERRE DE REVISION Y2K.          *
002700* 03/06/2001  MRIV  BPM 010603  SE AGREGA VALIDACION DE TIPO DE  *
002800*                    DOCUMENTO Y ULTIMOS 4 DIGITOS.              *
002900* 19/07/2004  DHER  BPM 040719  SE REEMPLAZA LA TABLA DE LISTAS  *
003000*                    DE COTEJO POR EL HASH DETERMINISTICO DE     *
003100*                    KYC/AML VIGENTE.  YA NO SE CONSULTA CATALOGO*
003200* 25/02/2007  LTOR  BPM 070225  SE ESCRIBE REGISTRO DE TOTALES A *
003300*                    ARCHIVO BRCTLT.                             *
003400* 11/08/2008  LTOR  BPM 080811  LA SEMILLA DE CORRIDA SE RECIBE  *
003500*                    POR SYSIN; EN BLANCO POR DEFECTO.           *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    BRKYCAM.
003900 AUTHOR.        E. RAMIREZ.
004000 INSTALLATION.  BRICS - CENTRO DE COMPUTO NOCTURNO.
004100 DATE-WRITTEN.  14/03/1989.
004200 DATE-COMPILED. 14/03/1989.
004300 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE RIESGO.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS DIGITOS  IS "0" THRU "9"
004900     UPSI-0  ON STATUS IS BRK-CORRE-EN-PRUEBA.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT BRCSUB ASSIGN TO BRCSUB
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            ACCESS       IS SEQUENTIAL
005500            FILE STATUS  IS FS-BRCSUB
005600                            FSE-BRCSUB.
005700
005800     SELECT BRCRES ASSIGN TO BRCRES
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            ACCESS       IS SEQUENTIAL
006100            FILE STATUS  IS FS-BRCRES
006200                            FSE-BRCRES.
006300
006400     SELECT BRCTLT ASSIGN TO BRCTLT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            ACCESS       IS SEQUENTIAL
006700            FILE STATUS  IS FS-BRCTLT
006800                            FSE-BRCTLT.
006900 DATA DIVISION.
007000 FILE SECTION.
007100******************************************************************
007200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007300******************************************************************
007400*   ENTRADA DE SUJETOS A REVISAR
007500*   SALIDA DEL RESULTADO DE LA REVISION
007600*   TOTALES DE CONTROL DEL PASO DE CUMPLIMIENTO
007700 FD  BRCSUB
007800     RECORDING MODE IS F.
007900     COPY BRCSUB.
008000 FD  BRCRES
008100     RECORDING MODE IS F.
008200     COPY BRCRES.
008300 FD  BRCTLT
008400     RECORDING MODE IS F.
008500     COPY BRCTLT.
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008900******************************************************************
009000 01 WKS-FS-STATUS.
009100    02 FS-BRCSUB               PIC 9(02) VALUE ZEROES.
009200    02 FSE-BRCSUB.
009300       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009400       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009500       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009600    02 FS-BRCRES               PIC 9(02) VALUE ZEROES.
009700    02 FSE-BRCRES.
009800       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009900       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010000       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010100    02 FS-BRCTLT               PIC 9(02) VALUE ZEROES.
010200    02 FSE-BRCTLT.
010300       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010400       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010500       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010600    02 FILLER                  PIC X(04).
010700******************************************************************
010800*                     SWITCHES DE CONTROL                        *
010900******************************************************************
011000 01 WKS-SWITCHES.
011100    02 WKS-FIN-BRCSUB          PIC 9     VALUE 0.
011200       88 FIN-BRCSUB                     VALUE 1.
011300    02 WKS-EN-PRUEBA           PIC 9     VALUE 0.
011400       88 BRK-CORRE-EN-PRUEBA            VALUE 1.
011500    02 WKS-REGISTRO-VALIDO     PIC 9     VALUE 1.
011600       88 REGISTRO-VALIDO                VALUE 1.
011700    02 FILLER                  PIC X(04).
011800******************************************************************
011900*               CONTADORES Y ACUMULADORES DE CONTROL             *
012000******************************************************************
012100 01 WKS-CONTADORES.
012200    02 WKS-CTL-LEIDOS          PIC S9(9)  COMP-3 VALUE 0.
012300    02 WKS-CTL-INVALIDOS       PIC S9(9)  COMP-3 VALUE 0.
012400    02 WKS-CTL-KYC-PASA        PIC S9(9)  COMP-3 VALUE 0.
012500    02 WKS-CTL-KYC-REVISA      PIC S9(9)  COMP-3 VALUE 0.
012600    02 WKS-CTL-KYC-FALLA       PIC S9(9)  COMP-3 VALUE 0.
012700    02 WKS-CTL-AML-LIMPIO      PIC S9(9)  COMP-3 VALUE 0.
012800    02 WKS-CTL-AML-ALERTA      PIC S9(9)  COMP-3 VALUE 0.
012900    02 FILLER                  PIC X(04).
013000******************************************************************
013100*      S E M I L L A   D E   C O R R I D A  (SYSIN, X(20))       *
013200******************************************************************
013300 01 WKS-AREA-SYSIN.
013400    02 WKS-RUN-SEED            PIC X(20) VALUE SPACES.
013500    02 WKS-LON-SEED            PIC S9(3) COMP-3 VALUE 0.
013600    02 FILLER                  PIC X(04).
013700******************************************************************
013800*   T A B L A   D E   D I A S   P O R   M E S  (VALIDA DOB)      *
013900******************************************************************
014000 01  TABLA-DIAS-MES.
014100     02 FILLER   PIC X(24) VALUE '312831303130313130313031'.
014200 01  F-DIAS REDEFINES TABLA-DIAS-MES.
014300     02 DIA-FIN-MES             PIC 99 OCCURS 12 TIMES.
014400******************************************************************
014500*  T A B L A   D E   C A R A C T E R E S   P A R A   H A S H     *
014600*  (ORDEN PROPIO DEL DEPARTAMENTO, NO ES CODIGO ASCII/EBCDIC)    *
014700******************************************************************
014800 01  TABLA-HASH-CHARS.
014900     02 FILLER   PIC X(35) VALUE
015000        ' :-_.0123456789ABCDEFGHIJKLMNOPQRST'.
015100     02 FILLER   PIC X(32) VALUE
015200        'UVWXYZabcdefghijklmnopqrstuvwxyz'.
015300 01  T3 REDEFINES TABLA-HASH-CHARS.
015400     02 TBL-HASH-CHAR           PIC X(01) OCCURS 67 TIMES.
015500******************************************************************
015600*               AREA DE TRABAJO DE VALIDACION DE CAMPOS          *
015700******************************************************************
015800 01 WKS-AREA-VALIDA.
015900    02 WKS-LON-SUBJ            PIC S9(3) COMP-3 VALUE 0.
016000    02 WKS-LON-NAME            PIC S9(3) COMP-3 VALUE 0.
016100    02 WKS-INDICE              PIC S9(3) COMP-3 VALUE 0.
016200    02 WKS-CHAR-1              PIC X(01) VALUE SPACE.
016300    02 WKS-DOB-ANIO            PIC 9(04) VALUE 0.
016400    02 WKS-DOB-MES             PIC 9(02) VALUE 0.
016500    02 WKS-DOB-DIA             PIC 9(02) VALUE 0.
016600    02 WKS-DOB-BISIESTO        PIC 9     VALUE 0.
016700       88 DOB-ES-BISIESTO               VALUE 1.
016800    02 WKS-DOB-RESTO-1         PIC S9(4) COMP-3 VALUE 0.
016900    02 WKS-DOB-RESTO-2         PIC S9(4) COMP-3 VALUE 0.
017000    02 WKS-DOB-RESTO-3         PIC S9(4) COMP-3 VALUE 0.
017100    02 WKS-DOB-MAX-DIA         PIC 9(02) VALUE 0.
017200    02 FILLER                  PIC X(04).
017300******************************************************************
017400*          AREA DE TRABAJO DEL HASH DETERMINISTICO               *
017500*          (SUSTITUYE LA LISTA DE COTEJO PUBLICADA)              *
017600******************************************************************
017700 01 WKS-AREA-HASH.
017800    02 WKS-HASH-STRING         PIC X(126) VALUE SPACES.
017900    02 WKS-HASH-LON            PIC S9(3)  COMP-3 VALUE 0.
018000    02 WKS-HASH-PTR            PIC S9(3)  COMP-3 VALUE 1.
018100    02 WKS-HASH-ORD            PIC S9(3)  COMP-3 VALUE 0.
018200    02 WKS-HASH-H1             PIC 9(10)  COMP-3 VALUE 0.
018300    02 WKS-HASH-H2             PIC 9(10)  COMP-3 VALUE 0.
018400    02 WKS-HASH-ACUM1          PIC 9(12)  COMP-3 VALUE 0.
018500    02 WKS-HASH-ACUM2          PIC 9(12)  COMP-3 VALUE 0.
018600    02 WKS-HASH-QUO            PIC 9(12)  COMP-3 VALUE 0.
018700    02 WKS-HASH-STVAL          PIC 9(03)  COMP-3 VALUE 0.
018800    02 WKS-INDICE2             PIC S9(3)  COMP-3 VALUE 0.
018900    02 FILLER                  PIC X(04).
019000 PROCEDURE DIVISION.
019100******************************************************************
019200*               S E C C I O N    P R I N C I P A L
019300******************************************************************
019400 000-PRINCIPAL SECTION.
019500     PERFORM 100-APERTURA-ARCHIVOS
019600     PERFORM 200-LEE-SUJETO
019700     PERFORM 300-PROCESA-SUJETO THRU 300-PROCESA-SUJETO-EXIT
019800             UNTIL FIN-BRCSUB
019900     PERFORM 900-CIERRA-ARCHIVOS
020000     STOP RUN.
020100 000-PRINCIPAL-EXIT. EXIT.
020200
020300 100-APERTURA-ARCHIVOS SECTION.
020400     ACCEPT WKS-RUN-SEED FROM SYSIN
020500     OPEN INPUT  BRCSUB
020600          OUTPUT BRCRES BRCTLT
020700     IF FS-BRCSUB NOT EQUAL 0
020800        DISPLAY ">>> ERROR AL ABRIR BRCSUB, STATUS: " FS-BRCSUB
020900        PERFORM 900-CIERRA-ARCHIVOS
021000        STOP RUN
021100     END-IF.
021200 100-APERTURA-ARCHIVOS-EXIT. EXIT.
021300
021400 200-LEE-SUJETO SECTION.
021500     READ BRCSUB
021600       AT END
021700          MOVE 1 TO WKS-FIN-BRCSUB
021800     END-READ.
021900 200-LEE-SUJETO-EXIT. EXIT.
022000
022100******************************************************************
022200*      P R O C E S A   U N   S U J E T O   ( U N   R E G )       *
022300******************************************************************
022400 300-PROCESA-SUJETO SECTION.
022500     ADD 1 TO WKS-CTL-LEIDOS
022600     INITIALIZE CRS-REGISTRO-RESULTADO
022700     MOVE CSJ-SUBJECT-ID TO CRS-SUBJECT-ID
022800     MOVE 1 TO WKS-REGISTRO-VALIDO
022900     PERFORM 310-VALIDA-CAMPOS THRU 310-VALIDA-CAMPOS-EXIT
023000     IF REGISTRO-VALIDO
023100        MOVE 1 TO CRS-VALID-FLAG
023200        MOVE 0 TO CRS-VALIDATION-ERR
023300        PERFORM 500-EVALUA-KYC
023400        PERFORM 600-EVALUA-AML
023500     ELSE
023600        MOVE 0 TO CRS-VALID-FLAG
023700        ADD 1 TO WKS-CTL-INVALIDOS
023800     END-IF
023900     PERFORM 700-ESCRIBE-RESULTADO
024000     PERFORM 200-LEE-SUJETO.
024100 300-PROCESA-SUJETO-EXIT. EXIT.
024200
024300******************************************************************
024400*   V A L I D A C I O N   D E   C A M P O S   (REGLAS 01-05)     *
024500*   SE APLICAN EN ORDEN; LA PRIMERA QUE FALLA DETIENE LA REGLA   *
024600******************************************************************
024700 310-VALIDA-CAMPOS SECTION.
024800*--- REGLA 01: SUBJECT-ID NO EN BLANCO, SOLO LETRA/DIGITO/-/_/.
024900     PERFORM 311-RECORTA-SUBJ THRU 311-RECORTA-SUBJ-EXIT
025000             VARYING WKS-LON-SUBJ FROM 100 BY -1
025100             UNTIL WKS-LON-SUBJ = 0
025200                OR CSJ-SUBJECT-ID (WKS-LON-SUBJ:1) NOT = SPACE
025300     IF WKS-LON-SUBJ = 0
025400        MOVE 0 TO WKS-REGISTRO-VALIDO
025500        MOVE 01 TO CRS-VALIDATION-ERR
025600        GO TO 310-VALIDA-CAMPOS-EXIT
025700     END-IF
025800     MOVE 0 TO WKS-INDICE
025900     PERFORM 312-REVISA-CHAR-SUBJ THRU 312-REVISA-CHAR-SUBJ-EXIT
026000             VARYING WKS-INDICE FROM 1 BY 1
026100             UNTIL WKS-INDICE > WKS-LON-SUBJ
026200                OR WKS-REGISTRO-VALIDO = 0
026300     IF WKS-REGISTRO-VALIDO = 0
026400        MOVE 01 TO CRS-VALIDATION-ERR
026500        GO TO 310-VALIDA-CAMPOS-EXIT
026600     END-IF
026700*--- REGLA 02: NAME, SI VIENE, SOLO LETRA/ESPACIO/-/.
026800     PERFORM 313-RECORTA-NAME THRU 313-RECORTA-NAME-EXIT
026900             VARYING WKS-LON-NAME FROM 30 BY -1
027000             UNTIL WKS-LON-NAME = 0
027100                OR CSJ-NAME (WKS-LON-NAME:1) NOT = SPACE
027200     IF WKS-LON-NAME NOT = 0
027300        PERFORM 314-REVISA-CHAR-NAME
027400                THRU 314-REVISA-CHAR-NAME-EXIT
027500                VARYING WKS-INDICE FROM 1 BY 1
027600                UNTIL WKS-INDICE > WKS-LON-NAME
027700                   OR WKS-REGISTRO-VALIDO = 0
027800        IF WKS-REGISTRO-VALIDO = 0
027900           MOVE 02 TO CRS-VALIDATION-ERR
028000           GO TO 310-VALIDA-CAMPOS-EXIT
028100        END-IF
028200     END-IF
028300*--- REGLA 03: DOB, SI VIENE, AAAA-MM-DD, MES/DIA VALIDOS
028400     IF CSJ-DOB NOT = SPACES
028500        PERFORM 320-VALIDA-FECHA
028600        IF WKS-REGISTRO-VALIDO = 0
028700           MOVE 03 TO CRS-VALIDATION-ERR
028800           GO TO 310-VALIDA-CAMPOS-EXIT
028900        END-IF
029000     END-IF
029100*--- REGLA 04: DOC-TYPE, SI VIENE, UNO DE LOS TRES CATALOGADOS
029200     IF CSJ-DOC-TYPE NOT = SPACES
029300        IF CSJ-DOC-TYPE NOT = 'passport  '
029400           AND CSJ-DOC-TYPE NOT = 'drivers_l '
029500           AND CSJ-DOC-TYPE NOT = 'national_i'
029600           MOVE 0  TO WKS-REGISTRO-VALIDO
029700           MOVE 04 TO CRS-VALIDATION-ERR
029800           GO TO 310-VALIDA-CAMPOS-EXIT
029900        END-IF
030000     END-IF
030100*--- REGLA 05: DOC-LAST4, SI VIENE, EXACTAMENTE 4 DIGITOS
030200     IF CSJ-DOC-LAST4 NOT = SPACES
030300        IF CSJ-DOC-LAST4 NOT NUMERIC
030400           MOVE 0  TO WKS-REGISTRO-VALIDO
030500           MOVE 05 TO CRS-VALIDATION-ERR
030600           GO TO 310-VALIDA-CAMPOS-EXIT
030700        END-IF
030800     END-IF.
030900 310-VALIDA-CAMPOS-EXIT. EXIT.
031000
031100*--- PARRAFOS DE APOYO DE LA REGLA 01/02 (RECORTE Y REVISION)
031200 311-RECORTA-SUBJ SECTION.
031300     CONTINUE.
031400 311-RECORTA-SUBJ-EXIT. EXIT.
031500
031600 312-REVISA-CHAR-SUBJ SECTION.
031700     MOVE CSJ-SUBJECT-ID (WKS-INDICE:1) TO WKS-CHAR-1
031800     IF WKS-CHAR-1 NOT ALPHABETIC
031900        AND WKS-CHAR-1 NOT NUMERIC
032000        AND WKS-CHAR-1 NOT = '-'
032100        AND WKS-CHAR-1 NOT = '_'
032200        AND WKS-CHAR-1 NOT = '.'
032300        MOVE 0 TO WKS-REGISTRO-VALIDO
032400     END-IF.
032500 312-REVISA-CHAR-SUBJ-EXIT. EXIT.
032600
032700 313-RECORTA-NAME SECTION.
032800     CONTINUE.
032900 313-RECORTA-NAME-EXIT. EXIT.
033000
033100 314-REVISA-CHAR-NAME SECTION.
033200     MOVE CSJ-NAME (WKS-INDICE:1) TO WKS-CHAR-1
033300     IF WKS-CHAR-1 NOT ALPHABETIC
033400        AND WKS-CHAR-1 NOT = SPACE
033500        AND WKS-CHAR-1 NOT = '-'
033600        AND WKS-CHAR-1 NOT = '.'
033700        MOVE 0 TO WKS-REGISTRO-VALIDO
033800     END-IF.
033900 314-REVISA-CHAR-NAME-EXIT. EXIT.
034000
034100******************************************************************
034200*   V A L I D A   F E C H A   D E   N A C I M I E N T O          *
034300*   (SENSIBLE A ANIO BISIESTO: /4 Y NO /100, O /400)             *
034400******************************************************************
034500 320-VALIDA-FECHA SECTION.
034600     MOVE 1 TO WKS-REGISTRO-VALIDO
034700     IF CSJ-DOB-ANIO NOT NUMERIC
034800        OR CSJ-DOB-GUION-1 NOT = '-'
034900        OR CSJ-DOB-MES NOT NUMERIC
035000        OR CSJ-DOB-GUION-2 NOT = '-'
035100        OR CSJ-DOB-DIA NOT NUMERIC
035200        MOVE 0 TO WKS-REGISTRO-VALIDO
035300        GO TO 320-VALIDA-FECHA-EXIT
035400     END-IF
035500     MOVE CSJ-DOB-ANIO TO WKS-DOB-ANIO
035600     MOVE CSJ-DOB-MES  TO WKS-DOB-MES
035700     MOVE CSJ-DOB-DIA  TO WKS-DOB-DIA
035800     IF WKS-DOB-MES < 01 OR WKS-DOB-MES > 12
035900        MOVE 0 TO WKS-REGISTRO-VALIDO
036000        GO TO 320-VALIDA-FECHA-EXIT
036100     END-IF
036200     DIVIDE WKS-DOB-ANIO BY 4   GIVING WKS-HASH-QUO
036300            REMAINDER WKS-DOB-RESTO-1
036400     DIVIDE WKS-DOB-ANIO BY 100 GIVING WKS-HASH-QUO
036500            REMAINDER WKS-DOB-RESTO-2
036600     DIVIDE WKS-DOB-ANIO BY 400 GIVING WKS-HASH-QUO
036700            REMAINDER WKS-DOB-RESTO-3
036800     MOVE 0 TO WKS-DOB-BISIESTO
036900     IF (WKS-DOB-RESTO-1 = 0 AND WKS-DOB-RESTO-2 NOT = 0)
037000        OR WKS-DOB-RESTO-3 = 0
037100        MOVE 1 TO WKS-DOB-BISIESTO
037200     END-IF
037300     MOVE DIA-FIN-MES (WKS-DOB-MES) TO WKS-DOB-MAX-DIA
037400     IF WKS-DOB-MES = 02 AND DOB-ES-BISIESTO
037500        MOVE 29 TO WKS-DOB-MAX-DIA
037600     END-IF
037700     IF WKS-DOB-DIA < 01 OR WKS-DOB-DIA > WKS-DOB-MAX-DIA
037800        MOVE 0 TO WKS-REGISTRO-VALIDO
037900     END-IF.
038000 320-VALIDA-FECHA-EXIT. EXIT.
038100
038200******************************************************************
038300*      A R M A   L A   C A D E N A   D E L   H A S H   K Y C     *
038400******************************************************************
038500 400-ARMA-CADENA-KYC SECTION.
038600     PERFORM 470-CALCULA-LON-SEED
038700     MOVE SPACES TO WKS-HASH-STRING
038800     MOVE 1 TO WKS-HASH-PTR
038900     STRING 'kyc:'                            DELIMITED BY SIZE
039000            CSJ-SUBJECT-ID (1:WKS-LON-SUBJ)    DELIMITED BY SIZE
039100            ':'                                DELIMITED BY SIZE
039200       INTO WKS-HASH-STRING
039300       WITH POINTER WKS-HASH-PTR
039400     END-STRING
039500     IF WKS-LON-SEED > 0
039600        STRING WKS-RUN-SEED (1:WKS-LON-SEED)   DELIMITED BY SIZE
039700          INTO WKS-HASH-STRING
039800          WITH POINTER WKS-HASH-PTR
039900        END-STRING
040000     END-IF
040100     COMPUTE WKS-HASH-LON = WKS-HASH-PTR - 1.
040200 400-ARMA-CADENA-KYC-EXIT. EXIT.
040300
040400******************************************************************
040500*      A R M A   L A   C A D E N A   D E L   H A S H   A M L     *
040600******************************************************************
040700 410-ARMA-CADENA-AML SECTION.
040800     PERFORM 470-CALCULA-LON-SEED
040900     MOVE SPACES TO WKS-HASH-STRING
041000     MOVE 1 TO WKS-HASH-PTR
041100     STRING 'aml:'                            DELIMITED BY SIZE
041200            CSJ-SUBJECT-ID (1:WKS-LON-SUBJ)    DELIMITED BY SIZE
041300            ':'                                DELIMITED BY SIZE
041400       INTO WKS-HASH-STRING
041500       WITH POINTER WKS-HASH-PTR
041600     END-STRING
041700     IF WKS-LON-SEED > 0
041800        STRING WKS-RUN-SEED (1:WKS-LON-SEED)   DELIMITED BY SIZE
041900          INTO WKS-HASH-STRING
042000          WITH POINTER WKS-HASH-PTR
042100        END-STRING
042200     END-IF
042300     COMPUTE WKS-HASH-LON = WKS-HASH-PTR - 1.
042400 410-ARMA-CADENA-AML-EXIT. EXIT.
042500
042600 470-CALCULA-LON-SEED SECTION.
042700     PERFORM 471-RECORTA-SEED THRU 471-RECORTA-SEED-EXIT
042800             VARYING WKS-LON-SEED FROM 20 BY -1
042900             UNTIL WKS-LON-SEED = 0
043000                OR WKS-RUN-SEED (WKS-LON-SEED:1) NOT = SPACE.
043100 470-CALCULA-LON-SEED-EXIT. EXIT.
043200
043300 471-RECORTA-SEED SECTION.
043400     CONTINUE.
043500 471-RECORTA-SEED-EXIT. EXIT.
043600
043700******************************************************************
043800*  H A S H   D E T E R M I N I S T I C O   D E   3 2   B I T S   *
043900*  DOS TIROS INDEPENDIENTES (H1 CON MULT. 33, H2 CON MULT. 131)  *
044000*  CADA UNO SE DOBLA A MODULO 2**32 EN CADA CARACTER PROCESADO   *
044100******************************************************************
044200 450-CALCULA-HASH SECTION.
044300     MOVE 5381 TO WKS-HASH-H1
044400     MOVE 17   TO WKS-HASH-H2
044500     PERFORM 451-ITERA-HASH THRU 451-ITERA-HASH-EXIT
044600             VARYING WKS-INDICE FROM 1 BY 1
044700             UNTIL WKS-INDICE > WKS-HASH-LON.
044800 450-CALCULA-HASH-EXIT. EXIT.
044900
045000 451-ITERA-HASH SECTION.
045100     MOVE WKS-HASH-STRING (WKS-INDICE:1) TO WKS-CHAR-1
045200     PERFORM 465-BUSCA-ORDINAL
045300     COMPUTE WKS-HASH-ACUM1 = (WKS-HASH-H1 * 33) + WKS-HASH-ORD
045400     DIVIDE WKS-HASH-ACUM1 BY 4294967296
045500            GIVING WKS-HASH-QUO REMAINDER WKS-HASH-H1
045600     COMPUTE WKS-HASH-ACUM2 = (WKS-HASH-H2 * 131) + WKS-HASH-ORD
045700     DIVIDE WKS-HASH-ACUM2 BY 4294967296
045800            GIVING WKS-HASH-QUO REMAINDER WKS-HASH-H2.
045900 451-ITERA-HASH-EXIT. EXIT.
046000
046100*--- UBICA EL ORDINAL PROPIO DE WKS-CHAR-1 EN LA TABLA DE HASH
046200 465-BUSCA-ORDINAL SECTION.
046300     MOVE 0 TO WKS-HASH-ORD
046400     PERFORM 466-COMPARA-CHAR THRU 466-COMPARA-CHAR-EXIT
046500             VARYING WKS-INDICE2 FROM 1 BY 1
046600             UNTIL WKS-INDICE2 > 67
046700                OR WKS-HASH-ORD NOT = 0.
046800 465-BUSCA-ORDINAL-EXIT. EXIT.
046900
047000 466-COMPARA-CHAR SECTION.
047100     IF TBL-HASH-CHAR (WKS-INDICE2) = WKS-CHAR-1
047200        MOVE WKS-INDICE2 TO WKS-HASH-ORD
047300     END-IF.
047400 466-COMPARA-CHAR-EXIT. EXIT.
047500
047600******************************************************************
047700*               E V A L U A   E S T A D O   K Y C                *
047800******************************************************************
047900 500-EVALUA-KYC SECTION.
048000     PERFORM 400-ARMA-CADENA-KYC
048100     PERFORM 450-CALCULA-HASH
048200     DIVIDE WKS-HASH-H1 BY 3 GIVING WKS-HASH-QUO
048300            REMAINDER WKS-HASH-STVAL
048400     EVALUATE WKS-HASH-STVAL
048500        WHEN 0
048600           MOVE 'PASS  '  TO CRS-KYC-STATUS
048700           ADD 1 TO WKS-CTL-KYC-PASA
048800        WHEN 1
048900           MOVE 'REVIEW' TO CRS-KYC-STATUS
049000           ADD 1 TO WKS-CTL-KYC-REVISA
049100        WHEN OTHER
049200           MOVE 'FAIL  ' TO CRS-KYC-STATUS
049300           ADD 1 TO WKS-CTL-KYC-FALLA
049400     END-EVALUATE
049500     DIVIDE WKS-HASH-H2 BY 100 GIVING WKS-HASH-QUO
049600            REMAINDER WKS-HASH-STVAL
049700     COMPUTE CRS-KYC-CONFIDENCE = WKS-HASH-STVAL / 100.
049800 500-EVALUA-KYC-EXIT. EXIT.
049900
050000******************************************************************
050100*               E V A L U A   E S T A D O   A M L                *
050200******************************************************************
050300 600-EVALUA-AML SECTION.
050400     PERFORM 410-ARMA-CADENA-AML
050500     PERFORM 450-CALCULA-HASH
050600     DIVIDE WKS-HASH-H1 BY 10 GIVING WKS-HASH-QUO
050700            REMAINDER WKS-HASH-STVAL
050800     IF WKS-HASH-STVAL = 0
050900        MOVE 'HIT  '  TO CRS-AML-STATUS
051000        ADD 1 TO WKS-CTL-AML-ALERTA
051100     ELSE
051200        MOVE 'CLEAR' TO CRS-AML-STATUS
051300        ADD 1 TO WKS-CTL-AML-LIMPIO
051400     END-IF
051500     DIVIDE WKS-HASH-H2 BY 100 GIVING WKS-HASH-QUO
051600            REMAINDER WKS-HASH-STVAL
051700     MOVE WKS-HASH-STVAL TO CRS-AML-SCORE.
051800 600-EVALUA-AML-EXIT. EXIT.
051900
052000 700-ESCRIBE-RESULTADO SECTION.
052100     WRITE CRS-REGISTRO-RESULTADO.
052200 700-ESCRIBE-RESULTADO-EXIT. EXIT.
052300
052400 900-CIERRA-ARCHIVOS SECTION.
052500     INITIALIZE CTL-REGISTRO-COMPLIANCE
052600     MOVE "CO"                   TO CTL-FLOW-ID OF
052700                                     CTL-REGISTRO-COMPLIANCE
052800     MOVE WKS-CTL-LEIDOS         TO CTL-CO-LEIDOS
052900     MOVE WKS-CTL-INVALIDOS      TO CTL-CO-INVALIDOS
053000     MOVE WKS-CTL-KYC-PASA       TO CTL-CO-KYC-PASA
053100     MOVE WKS-CTL-KYC-REVISA     TO CTL-CO-KYC-REVISA
053200     MOVE WKS-CTL-KYC-FALLA      TO CTL-CO-KYC-FALLA
053300     MOVE WKS-CTL-AML-LIMPIO     TO CTL-CO-AML-LIMPIO
053400     MOVE WKS-CTL-AML-ALERTA     TO CTL-CO-AML-ALERTA
053500     WRITE CTL-REGISTRO-COMPLIANCE
053600     CLOSE BRCSUB BRCRES BRCTLT.
053700 900-CIERRA-ARCHIVOS-EXIT. EXIT.
