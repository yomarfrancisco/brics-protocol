000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000400* APLICACION  : LOTE NOCTURNO DE RIESGO BRICS                    *
000500* PROGRAMA    : BRSETTL                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LIQUIDACION DE OPERACIONES DE CDS VIGENTES.  LEE *
000800*             : EL SPREAD JUSTO Y EL SPREAD FIJO CONTRACTUAL Y   *
000900*             : CALCULA LA GANANCIA O PERDIDA PRO-RATA EN LA     *
001000*             : UNIDAD MAS PEQUENA DE MONEDA, CON REDONDEO       *
001100*             : ENTERO HACIA ARRIBA SIMETRICO EN SIGNO.          *
001200* ARCHIVOS    : BRTRDS=ENTRADA, BRSETR=SALIDA, BRCTLT=SALIDA     *
001300* ACCION (ES) : P=PROCESA                                        *
001400* INSTALADO   : 14/03/1989                                       *
001500* BPM/RATIONAL: 890314                                           *
001600* NOMBRE      : LIQUIDACION DE CARTERA CDS                       *
001700******************************************************************
001800*                 R E G I S T R O   D E   C A M B I O S          *
001900******************************************************************
002000* 14/03/1989  PEDR  BPM 890314  PROGRAMA ORIGINAL.               *
002100* 15/07/1990  PEDR  BPM 900715  SE VALIDA SIGNO DE LA GANANCIA   *
002200*                    PARA LOS CONTADORES DE ESTADISTICA.         *
002300* 03/02/1994  JCAL  BPM 940203  ARITMETICA ENTERA COMPLETA, SE   *
002400*                    ELIMINA EL USO DE CAMPOS CON DECIMALES.     *
002500* 09/10/1996  JCAL  BPM 961009  CAMPOS DE 28 DIGITOS PARA EL     *
002600*                    NUMERADOR, EVITA DESBORDE EN NOCIONALES     *
002700*                    GRANDES.                                    *
002800* 30/09/1998  MRIV  BPM 980930  REVISION FIN DE SIGLO (Y2K).     *
002900* 14/01/1999  MRIV  BPM 990114  CIERRE DE REVISION Y2K.          *
003000* 19/04/2002  DHER  BPM 020419  SE AGREGA NET PNL A TOTALES DE   *
003100*                    CONTROL PARA EL REPORTE CONSOLIDADO.        *
003200* 06/12/2006  LTOR  BPM 061206  SE ESCRIBE REGISTRO DE TOTALES A *
003300*                    ARCHIVO BRCTLT.                             *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    BRSETTL.
003700 AUTHOR.        E. RAMIREZ.
003800 INSTALLATION.  BRICS - CENTRO DE COMPUTO NOCTURNO.
003900 DATE-WRITTEN.  14/03/1989.
004000 DATE-COMPILED. 14/03/1989.
004100 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE RIESGO.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS DIGITOS  IS "0" THRU "9"
004700     UPSI-0  ON STATUS IS BRS-CORRE-EN-PRUEBA.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT BRTRDS ASSIGN TO BRTRDS
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            ACCESS       IS SEQUENTIAL
005300            FILE STATUS  IS FS-BRTRDS
005400                            FSE-BRTRDS.
005500
005600     SELECT BRSETR ASSIGN TO BRSETR
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            ACCESS       IS SEQUENTIAL
005900            FILE STATUS  IS FS-BRSETR
006000                            FSE-BRSETR.
006100
006200     SELECT BRCTLT ASSIGN TO BRCTLT
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            ACCESS       IS SEQUENTIAL
006500            FILE STATUS  IS FS-BRCTLT
006600                            FSE-BRCTLT.
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007100******************************************************************
007200*   ENTRADA DE OPERACIONES DE CDS VIGENTES
007300*   SALIDA DEL RESULTADO DE LIQUIDACION
007400*   TOTALES DE CONTROL DEL PASO DE LIQUIDACION
007500 FD  BRTRDS
007600     RECORDING MODE IS F.
007700     COPY BRTRDS.
007800 FD  BRSETR
007900     RECORDING MODE IS F.
008000     COPY BRSETR.
008100 FD  BRCTLT
008200     RECORDING MODE IS F.
008300     COPY BRCTLT.
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008700******************************************************************
008800 01 WKS-FS-STATUS.
008900    02 FS-BRTRDS               PIC 9(02) VALUE ZEROES.
009000    02 FSE-BRTRDS.
009100       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009200       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009300       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009400    02 FS-BRSETR               PIC 9(02) VALUE ZEROES.
009500    02 FSE-BRSETR.
009600       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009700       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009800       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009900    02 FS-BRCTLT               PIC 9(02) VALUE ZEROES.
010000    02 FSE-BRCTLT.
010100       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010200       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010300       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010400    02 FILLER                  PIC X(04).
010500******************************************************************
010600*                     SWITCHES DE CONTROL                        *
010700******************************************************************
010800 01 WKS-SWITCHES.
010900    02 WKS-FIN-BRTRDS          PIC 9     VALUE 0.
011000       88 FIN-BRTRDS                     VALUE 1.
011100    02 WKS-EN-PRUEBA           PIC 9     VALUE 0.
011200       88 BRS-CORRE-EN-PRUEBA            VALUE 1.
011300    02 FILLER                  PIC X(04).
011400******************************************************************
011500*               CONTADORES Y ACUMULADORES DE CONTROL             *
011600******************************************************************
011700 01 WKS-CONTADORES.
011800    02 WKS-CTL-LEIDOS          PIC S9(9)  COMP-3 VALUE 0.
011900    02 WKS-CTL-GANANCIAS       PIC S9(9)  COMP-3 VALUE 0.
012000    02 WKS-CTL-PERDIDAS        PIC S9(9)  COMP-3 VALUE 0.
012100    02 WKS-CTL-PLANAS          PIC S9(9)  COMP-3 VALUE 0.
012200    02 WKS-CTL-NET-PNL         PIC S9(18) COMP-3 VALUE 0.
012300    02 FILLER                  PIC X(04).
012400******************************************************************
012500*          AREA DE TRABAJO DEL CALCULO DE LIQUIDACION            *
012600*          ARITMETICA ENTERA COMPLETA, SIN PUNTO FLOTANTE        *
012700******************************************************************
012800 01 WKS-AREA-LIQUIDACION.
012900    02 WKS-DELTA-BPS           PIC S9(6)  COMP-3 VALUE 0.
013000    02 WKS-NUMERADOR           PIC S9(28) COMP-3 VALUE 0.
013100    02 WKS-NUMERADOR-ABS       PIC S9(28) COMP-3 VALUE 0.
013200    02 WKS-DENOMINADOR         PIC S9(9)  COMP-3 VALUE 0.
013300    02 WKS-DENOM-MITAD         PIC S9(9)  COMP-3 VALUE 0.
013400    02 WKS-PNL-SMALLEST        PIC S9(18) COMP-3 VALUE 0.
013500    02 FILLER                  PIC X(04).
013600 PROCEDURE DIVISION.
013700******************************************************************
013800*               S E C C I O N    P R I N C I P A L
013900******************************************************************
014000 000-PRINCIPAL SECTION.
014100     PERFORM 100-APERTURA-ARCHIVOS
014200     PERFORM 200-LEE-OPERACION
014300     PERFORM 300-PROCESA-OPERACION THRU 300-PROCESA-OPERACION-EXIT
014400             UNTIL FIN-BRTRDS
014500     PERFORM 900-CIERRA-ARCHIVOS
014600     STOP RUN.
014700 000-PRINCIPAL-EXIT. EXIT.
014800
014900 100-APERTURA-ARCHIVOS SECTION.
015000     OPEN INPUT  BRTRDS
015100          OUTPUT BRSETR BRCTLT
015200     IF FS-BRTRDS NOT EQUAL 0
015300        DISPLAY ">>> ERROR AL ABRIR BRTRDS, STATUS: " FS-BRTRDS
015400        PERFORM 900-CIERRA-ARCHIVOS
015500        STOP RUN
015600     END-IF.
015700 100-APERTURA-ARCHIVOS-EXIT. EXIT.
015800
015900 200-LEE-OPERACION SECTION.
016000     READ BRTRDS
016100       AT END
016200          MOVE 1 TO WKS-FIN-BRTRDS
016300     END-READ.
016400 200-LEE-OPERACION-EXIT. EXIT.
016500
016600******************************************************************
016700*      P R O C E S A   U N A   O P E R A C I O N (UN REG)        *
016800******************************************************************
016900 300-PROCESA-OPERACION SECTION.
017000     ADD 1 TO WKS-CTL-LEIDOS
017100     PERFORM 400-CALCULA-LIQUIDACION
017200     PERFORM 500-ESCRIBE-RESULTADO
017300     PERFORM 200-LEE-OPERACION.
017400 300-PROCESA-OPERACION-EXIT. EXIT.
017500
017600******************************************************************
017700*   C A L C U L O   D E   G A N A N C I A   O   P E R D I D A    *
017800******************************************************************
017900 400-CALCULA-LIQUIDACION SECTION.
018000     COMPUTE WKS-DELTA-BPS =
018100             TST-FAIR-SPREAD-BPS - TST-FIXED-SPREAD-BPS
018200     COMPUTE WKS-NUMERADOR =
018300             WKS-DELTA-BPS * TST-NOTIONAL * TST-ELAPSED-DAYS
018400     COMPUTE WKS-DENOMINADOR = 10000 * TST-TENOR-DAYS
018500     COMPUTE WKS-DENOM-MITAD = WKS-DENOMINADOR / 2
018600
018700     IF WKS-NUMERADOR >= 0
018800        COMPUTE WKS-PNL-SMALLEST =
018900                (WKS-NUMERADOR + WKS-DENOM-MITAD)
019000                / WKS-DENOMINADOR
019100     ELSE
019200        COMPUTE WKS-NUMERADOR-ABS = 0 - WKS-NUMERADOR
019300        COMPUTE WKS-PNL-SMALLEST =
019400                (WKS-NUMERADOR-ABS + WKS-DENOM-MITAD)
019500                / WKS-DENOMINADOR
019600        COMPUTE WKS-PNL-SMALLEST = 0 - WKS-PNL-SMALLEST
019700     END-IF
019800
019900     ADD WKS-PNL-SMALLEST TO WKS-CTL-NET-PNL
020000     IF WKS-PNL-SMALLEST > 0
020100        ADD 1 TO WKS-CTL-GANANCIAS
020200     ELSE
020300        IF WKS-PNL-SMALLEST < 0
020400           ADD 1 TO WKS-CTL-PERDIDAS
020500        ELSE
020600           ADD 1 TO WKS-CTL-PLANAS
020700        END-IF
020800     END-IF.
020900 400-CALCULA-LIQUIDACION-EXIT. EXIT.
021000
021100******************************************************************
021200*          E S C R I T U R A   D E L   R E S U L T A D O         *
021300******************************************************************
021400 500-ESCRIBE-RESULTADO SECTION.
021500     INITIALIZE SETR-REGISTRO-RESULTADO
021600     MOVE TST-TRADE-ID       TO SETR-TRADE-ID
021700     MOVE WKS-PNL-SMALLEST   TO SETR-PNL-SMALLEST
021800     WRITE SETR-REGISTRO-RESULTADO
021900     IF FS-BRSETR NOT = 0
022000        DISPLAY "ERROR AL GRABAR BRSETR, STATUS: " FS-BRSETR
022100     END-IF.
022200 500-ESCRIBE-RESULTADO-EXIT. EXIT.
022300
022400******************************************************************
022500*   E S C R I T U R A   D E   T O T A L E S   D E   C O N T R O L*
022600******************************************************************
022700 900-CIERRA-ARCHIVOS SECTION.
022800     INITIALIZE CTL-REGISTRO-SETTLE
022900     MOVE "ST"      TO CTL-FLOW-ID OF CTL-REGISTRO-SETTLE
023000     MOVE WKS-CTL-LEIDOS      TO CTL-ST-LEIDOS
023100     MOVE WKS-CTL-GANANCIAS   TO CTL-ST-GANANCIAS
023200     MOVE WKS-CTL-PERDIDAS    TO CTL-ST-PERDIDAS
023300     MOVE WKS-CTL-PLANAS      TO CTL-ST-PLANAS
023400     MOVE WKS-CTL-NET-PNL     TO CTL-ST-NET-PNL
023500     WRITE CTL-REGISTRO-SETTLE
023600     CLOSE BRTRDS BRSETR BRCTLT.
023700 900-CIERRA-ARCHIVOS-EXIT. EXIT.
