000100******************************************************************
000200* COPYBOOK    : BRCTLT                                          *
000300* SISTEMA     : LOTE NOCTURNO DE RIESGO BRICS                   *
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                               *
000500* FECHA       : 14/03/1989                                      *
000600* DESCRIPCION : REGISTRO DE TOTALES DE CONTROL.  CADA UNO DE    *
000700*             : LOS CINCO PASOS DEL LOTE ESCRIBE UN REGISTRO A  *
000800*             : ESTE ARCHIVO INTERMEDIO AL TERMINAR SU CORRIDA; *
000900*             : BRSUMRY LOS LEE TODOS PARA IMPRIMIR EL REPORTE  *
001000*             : CONSOLIDADO DE FIN DE LOTE (RUN-SUMMARY).       *
001100* USADO POR   : BRPRICE, BRSETTL, BRPTRAD, BRNAVCK, BRKYCAM,    *
001200*             : BRSUMRY                                         *
001300******************************************************************
001400 01  CTL-REGISTRO-CONTROL.
001500     05  CTL-FLOW-ID                 PIC X(02).
001600         88  CTL-ES-PRICING                  VALUE 'PR'.
001700         88  CTL-ES-SETTLE                   VALUE 'ST'.
001800         88  CTL-ES-PRETRADE                 VALUE 'PT'.
001900         88  CTL-ES-NAV                       VALUE 'NV'.
002000         88  CTL-ES-COMPLIANCE               VALUE 'CO'.
002100     05  CTL-DATOS                   PIC X(45).
002200*--> VISTA DE TOTALES DEL MOTOR DE VALUACION (BRPRICE)
002300 01  CTL-REGISTRO-PRICING REDEFINES CTL-REGISTRO-CONTROL.
002400     05  FILLER                      PIC X(02).
002500     05  CTL-PR-LEIDOS               PIC S9(9)  COMP-3.
002600     05  CTL-PR-ESCRITOS             PIC S9(9)  COMP-3.
002700     05  CTL-PR-PISO                 PIC S9(9)  COMP-3.
002800     05  CTL-PR-TECHO                PIC S9(9)  COMP-3.
002900     05  CTL-PR-NOTIONAL             PIC S9(18) COMP-3.
003000     05  CTL-PR-PRIMA                PIC S9(18) COMP-3.
003100     05  FILLER                      PIC X(05).
003200*--> VISTA DE TOTALES DE LIQUIDACION (BRSETTL)
003300 01  CTL-REGISTRO-SETTLE REDEFINES CTL-REGISTRO-CONTROL.
003400     05  FILLER                      PIC X(02).
003500     05  CTL-ST-LEIDOS               PIC S9(9)  COMP-3.
003600     05  CTL-ST-GANANCIAS            PIC S9(9)  COMP-3.
003700     05  CTL-ST-PERDIDAS             PIC S9(9)  COMP-3.
003800     05  CTL-ST-PLANAS               PIC S9(9)  COMP-3.
003900     05  CTL-ST-NET-PNL              PIC S9(18) COMP-3.
004000     05  FILLER                      PIC X(15).
004100*--> VISTA DE TOTALES DEL CHEQUEO PRE-OPERACION (BRPTRAD)
004200 01  CTL-REGISTRO-PRETRADE REDEFINES CTL-REGISTRO-CONTROL.
004300     05  FILLER                      PIC X(02).
004400     05  CTL-PT-LEIDOS               PIC S9(9)  COMP-3.
004500     05  CTL-PT-PASA                 PIC S9(9)  COMP-3.
004600     05  CTL-PT-RECHAZA              PIC S9(9)  COMP-3.
004700     05  FILLER                      PIC X(30).
004800*--> VISTA DE TOTALES DEL CHEQUEO DE SANIDAD DE NAV (BRNAVCK)
004900 01  CTL-REGISTRO-NAV REDEFINES CTL-REGISTRO-CONTROL.
005000     05  FILLER                      PIC X(02).
005100     05  CTL-NV-LEIDOS               PIC S9(9)  COMP-3.
005200     05  CTL-NV-PASA                 PIC S9(9)  COMP-3.
005300     05  CTL-NV-RECHAZA              PIC S9(9)  COMP-3.
005400     05  FILLER                      PIC X(30).
005500*--> VISTA DE TOTALES DE LA REVISION DE CUMPLIMIENTO (BRKYCAM)
005600 01  CTL-REGISTRO-COMPLIANCE REDEFINES CTL-REGISTRO-CONTROL.
005700     05  FILLER                      PIC X(02).
005800     05  CTL-CO-LEIDOS               PIC S9(9)  COMP-3.
005900     05  CTL-CO-INVALIDOS            PIC S9(9)  COMP-3.
006000     05  CTL-CO-KYC-PASA             PIC S9(9)  COMP-3.
006100     05  CTL-CO-KYC-REVISA           PIC S9(9)  COMP-3.
006200     05  CTL-CO-KYC-FALLA            PIC S9(9)  COMP-3.
006300     05  CTL-CO-AML-LIMPIO           PIC S9(9)  COMP-3.
006400     05  CTL-CO-AML-ALERTA           PIC S9(9)  COMP-3.
006500     05  FILLER                      PIC X(10).
