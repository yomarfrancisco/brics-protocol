000100******************************************************************
000200* COPYBOOK    : BRCRES                                          *
000300* SISTEMA     : LOTE NOCTURNO DE RIESGO BRICS                   *
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                               *
000500* FECHA       : 14/03/1989                                      *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DE LA REVISION    *
000700*             : DE CUMPLIMIENTO.  LONGITUD 125.                 *
000800* USADO POR   : BRKYCAM                                         *
000900******************************************************************
001000 01  CRS-REGISTRO-RESULTADO.
001100     05  CRS-SUBJECT-ID              PIC X(100).
001200     05  CRS-VALID-FLAG              PIC 9.
001300         88  CRS-REGISTRO-VALIDO             VALUE 1.
001400*--> 00 = OK; DE LO CONTRARIO, PRIMERA REGLA QUE FALLO
001500     05  CRS-VALIDATION-ERR          PIC 9(02).
001600     05  CRS-KYC-STATUS              PIC X(06).
001700     05  CRS-KYC-CONFIDENCE          PIC 9V9(2).
001800     05  CRS-AML-STATUS              PIC X(05).
001900     05  CRS-AML-SCORE               PIC 9(03).
002000*--> RELLENO RESERVADO PARA CAMPOS FUTUROS DEL RESULTADO
002100     05  FILLER                      PIC X(05).
