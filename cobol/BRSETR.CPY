000100******************************************************************
000200* COPYBOOK    : BRSETR                                          *
000300* SISTEMA     : LOTE NOCTURNO DE RIESGO BRICS                   *
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                               *
000500* FECHA       : 14/03/1989                                      *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DE LIQUIDACION.   *
000700*             : UN REGISTRO POR OPERACION CON LA GANANCIA O     *
000800*             : PERDIDA EN LA UNIDAD MAS PEQUENA DE MONEDA.     *
000900*             : LONGITUD 31, SIN RELLENO (CAMPOS LLENAN TODO).  *
001000* USADO POR   : BRSETTL                                         *
001100******************************************************************
001200 01  SETR-REGISTRO-RESULTADO.
001300     05  SETR-TRADE-ID               PIC X(12).
001400*--> POSITIVO = GANANCIA DEL COMPRADOR DE PROTECCION
001500     05  SETR-PNL-SMALLEST           PIC S9(18)
001600                                      SIGN IS LEADING SEPARATE.
