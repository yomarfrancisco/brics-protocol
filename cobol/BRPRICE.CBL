000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000400* APLICACION  : LOTE NOCTURNO DE RIESGO BRICS                    *
000500* PROGRAMA    : BRPRICE                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE VALUACION.  LEE CARACTERISTICAS DE      *
000800*             : RIESGO POR OBLIGADO, CALIFICA PROBABILIDAD DE    *
000900*             : INCUMPLIMIENTO (PD) Y PERDIDA DADO INCUMPLIMIENTO*
001000*             : (LGD), VALUA EL SPREAD JUSTO DE UN CDS Y CALCULA *
001100*             : LA PRIMA ANUAL SOBRE EL NOCIONAL SOLICITADO.     *
001200* ARCHIVOS    : BROBFT=ENTRADA, BRPRES=SALIDA, BRCTLT=SALIDA     *
001300* ACCION (ES) : P=PROCESA                                        *
001400* INSTALADO   : 14/03/1989                                       *
001500* BPM/RATIONAL: 890314                                           *
001600* NOMBRE      : VALUACION DE CARTERA CDS                         *
001700******************************************************************
001800*                 R E G I S T R O   D E   C A M B I O S          *
001900******************************************************************
002000* 14/03/1989  PEDR  BPM 890314  PROGRAMA ORIGINAL.               *
002100* 02/08/1991  PEDR  BPM 910802  SE AGREGA PISO DE LGD AL 20%.    *
002200* 19/11/1993  JCAL  BPM 931119  CORRIGE REDONDEO DE EL-BPS.      *
002300* 07/06/1995  JCAL  BPM 950607  SE AGREGA COLUMNA DE CONFIANZA.  *
002400* 21/01/1997  MRIV  BPM 970121  RAIZ CUADRADA POR NEWTON-RAPHSON.*
002500* 30/09/1998  MRIV  BPM 980930  REVISION FIN DE SIGLO (Y2K), SE  *
002600*                    VALIDAN CAMPOS DE FECHA DE 4 DIGITOS.       *
002700* 14/01/1999  MRIV  BPM 990114  CIERRE DE REVISION Y2K.          *
002800* 25/05/2001  DHER  BPM 010525  SE AGREGA TOTAL DE NOCIONAL Y DE *
002900*                    PRIMA ANUAL A TOTALES DE CONTROL.           *
003000* 11/03/2004  DHER  BPM 040311  CONTADORES DE SPREAD EN PISO Y   *
003100*                    EN TECHO PARA EL REPORTE DE CIERRE DE LOTE. *
003200* 08/07/2008  LTOR  BPM 080708  SE ESCRIBE REGISTRO DE TOTALES A *
003300*                    ARCHIVO BRCTLT PARA EL REPORTE CONSOLIDADO. *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    BRPRICE.
003700 AUTHOR.        E. RAMIREZ.
003800 INSTALLATION.  BRICS - CENTRO DE COMPUTO NOCTURNO.
003900 DATE-WRITTEN.  14/03/1989.
004000 DATE-COMPILED. 14/03/1989.
004100 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE RIESGO.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS DIGITOS  IS "0" THRU "9"
004700     UPSI-0  ON STATUS IS BRP-CORRE-EN-PRUEBA.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT BROBFT ASSIGN TO BROBFT
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            ACCESS       IS SEQUENTIAL
005300            FILE STATUS  IS FS-BROBFT
005400                            FSE-BROBFT.
005500
005600     SELECT BRPRES ASSIGN TO BRPRES
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            ACCESS       IS SEQUENTIAL
005900            FILE STATUS  IS FS-BRPRES
006000                            FSE-BRPRES.
006100
006200     SELECT BRCTLT ASSIGN TO BRCTLT
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            ACCESS       IS SEQUENTIAL
006500            FILE STATUS  IS FS-BRCTLT
006600                            FSE-BRCTLT.
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007100******************************************************************
007200*   ENTRADA DE CARACTERISTICAS DE RIESGO POR OBLIGADO
007300*   SALIDA DEL RESULTADO DE VALUACION
007400*   TOTALES DE CONTROL DEL PASO DE VALUACION
007500 FD  BROBFT
007600     RECORDING MODE IS F.
007700     COPY BROBFT.
007800 FD  BRPRES
007900     RECORDING MODE IS F.
008000     COPY BRPRES.
008100 FD  BRCTLT
008200     RECORDING MODE IS F.
008300     COPY BRCTLT.
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008700******************************************************************
008800 01 WKS-FS-STATUS.
008900    02 FS-BROBFT               PIC 9(02) VALUE ZEROES.
009000    02 FSE-BROBFT.
009100       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009200       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009300       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009400    02 FS-BRPRES               PIC 9(02) VALUE ZEROES.
009500    02 FSE-BRPRES.
009600       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009700       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009800       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009900    02 FS-BRCTLT               PIC 9(02) VALUE ZEROES.
010000    02 FSE-BRCTLT.
010100       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010200       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010300       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010400    02 FILLER                  PIC X(04).
010500******************************************************************
010600*                     SWITCHES DE CONTROL                        *
010700******************************************************************
010800 01 WKS-SWITCHES.
010900    02 WKS-FIN-BROBFT          PIC 9     VALUE 0.
011000       88 FIN-BROBFT                     VALUE 1.
011100    02 WKS-EN-PRUEBA           PIC 9     VALUE 0.
011200       88 BRP-CORRE-EN-PRUEBA            VALUE 1.
011300    02 FILLER                  PIC X(04).
011400******************************************************************
011500*               CONTADORES Y ACUMULADORES DE CONTROL             *
011600******************************************************************
011700 01 WKS-CONTADORES.
011800    02 WKS-CTL-LEIDOS          PIC S9(9)  COMP-3 VALUE 0.
011900    02 WKS-CTL-ESCRITOS        PIC S9(9)  COMP-3 VALUE 0.
012000    02 WKS-CTL-PISO            PIC S9(9)  COMP-3 VALUE 0.
012100    02 WKS-CTL-TECHO           PIC S9(9)  COMP-3 VALUE 0.
012200    02 WKS-CTL-NOTIONAL        PIC S9(18) COMP-3 VALUE 0.
012300    02 WKS-CTL-PRIMA           PIC S9(18) COMP-3 VALUE 0.
012400    02 FILLER                  PIC X(04).
012500******************************************************************
012600*          AREA DE TRABAJO DEL CALCULO DE SCORING Y PRECIO       *
012700******************************************************************
012800 01 WKS-AREA-CALCULO.
012900    02 WKS-PD-RAW              PIC S9(7)V9(4)  COMP-3 VALUE 0.
013000    02 WKS-PD-BPS              PIC S9(7)       COMP-3 VALUE 0.
013100    02 WKS-LGD-RAW             PIC S9(7)V9(4)  COMP-3 VALUE 0.
013200    02 WKS-LGD-BPS             PIC S9(7)       COMP-3 VALUE 0.
013300    02 WKS-CONFIANZA           PIC S9V9(4)     COMP-3 VALUE 0.
013400    02 WKS-EL-BPS              PIC S9(9)V9(4)  COMP-3 VALUE 0.
013500    02 WKS-LIQ-BPS             PIC S9(7)V99    COMP-3 VALUE 0.
013600    02 WKS-RP-BPS              PIC S9(7)V9(4)  COMP-3 VALUE 0.
013700    02 WKS-SUMA-SPREAD         PIC S9(9)V9(4)  COMP-3 VALUE 0.
013800    02 WKS-SPREAD-BPS          PIC S9(7)       COMP-3 VALUE 0.
013900    02 WKS-CORR-RAW            PIC S9(7)V9(4)  COMP-3 VALUE 0.
014000    02 WKS-CORR-BPS            PIC S9(7)       COMP-3 VALUE 0.
014100    02 WKS-RIESGO-BPS          PIC S9(7)       COMP-3 VALUE 0.
014200    02 WKS-PREMIO-ANUAL        PIC S9(17)      COMP-3 VALUE 0.
014300    02 WKS-PRODUCTO-15         PIC S9(19)      COMP-3 VALUE 0.
014400    02 FILLER                  PIC X(04).
014500*--> AREA DE APOYO DE LA RAIZ CUADRADA POR NEWTON-RAPHSON
014600 01 WKS-AREA-RAIZ.
014700    02 WKS-RAIZ-X              PIC S9(7)V9(8)  COMP-3 VALUE 0.
014800    02 WKS-RAIZ-X-ANT          PIC S9(7)V9(8)  COMP-3 VALUE 0.
014900    02 WKS-RAIZ-ARG            PIC S9(7)V9(4)  COMP-3 VALUE 0.
015000    02 WKS-RAIZ-ITER           PIC S9(4)       COMP-3 VALUE 0.
015100    02 FILLER                  PIC X(04).
015200 PROCEDURE DIVISION.
015300******************************************************************
015400*               S E C C I O N    P R I N C I P A L
015500******************************************************************
015600 000-PRINCIPAL SECTION.
015700     PERFORM 100-APERTURA-ARCHIVOS
015800     PERFORM 200-LEE-OBLIGOR
015900     PERFORM 300-PROCESA-OBLIGOR THRU 300-PROCESA-OBLIGOR-EXIT
016000             UNTIL FIN-BROBFT
016100     PERFORM 900-CIERRA-ARCHIVOS
016200     STOP RUN.
016300 000-PRINCIPAL-EXIT. EXIT.
016400
016500 100-APERTURA-ARCHIVOS SECTION.
016600     OPEN INPUT  BROBFT
016700          OUTPUT BRPRES BRCTLT
016800     IF FS-BROBFT NOT EQUAL 0
016900        DISPLAY ">>> ERROR AL ABRIR BROBFT, STATUS: " FS-BROBFT
017000        PERFORM 900-CIERRA-ARCHIVOS
017100        STOP RUN
017200     END-IF.
017300 100-APERTURA-ARCHIVOS-EXIT. EXIT.
017400
017500 200-LEE-OBLIGOR SECTION.
017600     READ BROBFT
017700       AT END
017800          MOVE 1 TO WKS-FIN-BROBFT
017900     END-READ.
018000 200-LEE-OBLIGOR-EXIT. EXIT.
018100
018200******************************************************************
018300*      P R O C E S A   U N   O B L I G A D O   ( U N   R E G )   *
018400******************************************************************
018500 300-PROCESA-OBLIGOR SECTION.
018600     ADD 1 TO WKS-CTL-LEIDOS
018700     PERFORM 400-CALCULA-SCORING
018800     PERFORM 500-CALCULA-PRECIO
018900     PERFORM 600-ESCRIBE-RESULTADO
019000     PERFORM 200-LEE-OBLIGOR.
019100 300-PROCESA-OBLIGOR-EXIT. EXIT.
019200
019300******************************************************************
019400*          C A L I F I C A C I O N   D E   P D   Y   L G D       *
019500******************************************************************
019600 400-CALCULA-SCORING SECTION.
019700     COMPUTE WKS-PD-RAW ROUNDED =
019800             ( 50    * OBF-F-SIZE          )
019900           + ( 80    * OBF-F-LEVERAGE      )
020000           + ( 40    * OBF-F-VOLATILITY    )
020100           + ( 30    * OBF-F-FX-EXPOSURE   )
020200           + ( 20    * OBF-F-COUNTRY-RISK  )
020300     COMPUTE WKS-PD-BPS ROUNDED = WKS-PD-RAW
020400     IF WKS-PD-BPS < 5
020500        MOVE 5 TO WKS-PD-BPS
020600     END-IF
020700     IF WKS-PD-BPS > 3000
020800        MOVE 3000 TO WKS-PD-BPS
020900     END-IF
021000
021100     COMPUTE WKS-LGD-RAW ROUNDED =
021200               4500
021300           + ( 10 * OBF-F-INDUSTRY-STRESS  )
021400           - (  5 * OBF-F-COLLATERAL-QUAL  )
021500     COMPUTE WKS-LGD-BPS ROUNDED = WKS-LGD-RAW
021600     IF WKS-LGD-BPS < 2000
021700        MOVE 2000 TO WKS-LGD-BPS
021800     END-IF
021900     IF WKS-LGD-BPS > 9000
022000        MOVE 9000 TO WKS-LGD-BPS
022100     END-IF
022200
022300     COMPUTE WKS-CONFIANZA ROUNDED =
022400             0.50 + (0.05 * OBF-F-DATA-QUALITY)
022500                  - (0.03 * OBF-F-MODEL-SHIFT)
022600     IF WKS-CONFIANZA < 0.30
022700        MOVE 0.30 TO WKS-CONFIANZA
022800     END-IF
022900     IF WKS-CONFIANZA > 0.95
023000        MOVE 0.95 TO WKS-CONFIANZA
023100     END-IF.
023200 400-CALCULA-SCORING-EXIT. EXIT.
023300
023400******************************************************************
023500*           V A L U A C I O N   D E L   C D S                    *
023600******************************************************************
023700 500-CALCULA-PRECIO SECTION.
023800     COMPUTE WKS-EL-BPS ROUNDED =
023900             (WKS-PD-BPS * WKS-LGD-BPS) / 10000
024000
024100     COMPUTE WKS-LIQ-BPS ROUNDED =
024200             5 + (0.02 * OBF-TENOR-DAYS) + OBF-JITTER-OVERRIDE
024300
024400     IF WKS-PD-BPS < 1
024500        MOVE 1 TO WKS-RAIZ-ARG
024600     ELSE
024700        MOVE WKS-PD-BPS TO WKS-RAIZ-ARG
024800     END-IF
024900     PERFORM 550-RAIZ-CUADRADA
025000     COMPUTE WKS-RP-BPS ROUNDED = 0.6 * WKS-RAIZ-X
025100
025200     COMPUTE WKS-SUMA-SPREAD ROUNDED =
025300             WKS-EL-BPS + WKS-LIQ-BPS + WKS-RP-BPS
025400     COMPUTE WKS-SPREAD-BPS ROUNDED = WKS-SUMA-SPREAD
025500     IF WKS-SPREAD-BPS < 25
025600        MOVE 25 TO WKS-SPREAD-BPS
025700        ADD 1 TO WKS-CTL-PISO
025800     END-IF
025900     IF WKS-SPREAD-BPS > 3000
026000        MOVE 3000 TO WKS-SPREAD-BPS
026100        ADD 1 TO WKS-CTL-TECHO
026200     END-IF
026300
026400     COMPUTE WKS-CORR-RAW ROUNDED =
026500             ( 15 + (2.5 * OBF-F-VOLATILITY)
026600                  + (1.5 * OBF-F-COUNTRY-RISK) ) * 100
026700     COMPUTE WKS-CORR-BPS ROUNDED = WKS-CORR-RAW
026800     IF WKS-CORR-BPS < 1000
026900        MOVE 1000 TO WKS-CORR-BPS
027000     END-IF
027100     IF WKS-CORR-BPS > 9000
027200        MOVE 9000 TO WKS-CORR-BPS
027300     END-IF
027400
027500     COMPUTE WKS-RIESGO-BPS ROUNDED = WKS-EL-BPS
027600
027700     COMPUTE WKS-PRODUCTO-15 = OBF-NOTIONAL * WKS-SPREAD-BPS
027800     COMPUTE WKS-PREMIO-ANUAL = WKS-PRODUCTO-15 / 10000
027900
028000     ADD OBF-NOTIONAL     TO WKS-CTL-NOTIONAL
028100     ADD WKS-PREMIO-ANUAL TO WKS-CTL-PRIMA.
028200 500-CALCULA-PRECIO-EXIT. EXIT.
028300
028400******************************************************************
028500*     R A I Z   C U A D R A D A   ( N E W T O N - R A P H S O N )*
028600*     WKS-RAIZ-ARG DEBE VENIR MAYOR O IGUAL A 1 AL ENTRAR AQUI   *
028700******************************************************************
028800 550-RAIZ-CUADRADA SECTION.
028900     MOVE WKS-RAIZ-ARG TO WKS-RAIZ-X
029000     MOVE 0            TO WKS-RAIZ-ITER
029100     PERFORM 555-ITERA-RAIZ THRU 555-ITERA-RAIZ-EXIT
029200             VARYING WKS-RAIZ-ITER FROM 1 BY 1
029300             UNTIL WKS-RAIZ-ITER > 20.
029400 550-RAIZ-CUADRADA-EXIT. EXIT.
029500
029600 555-ITERA-RAIZ SECTION.
029700     MOVE WKS-RAIZ-X TO WKS-RAIZ-X-ANT
029800     COMPUTE WKS-RAIZ-X ROUNDED =
029900             ( WKS-RAIZ-X-ANT + (WKS-RAIZ-ARG / WKS-RAIZ-X-ANT) )
030000             / 2.
030100 555-ITERA-RAIZ-EXIT. EXIT.
030200
030300******************************************************************
030400*          E S C R I T U R A   D E L   R E S U L T A D O         *
030500******************************************************************
030600 600-ESCRIBE-RESULTADO SECTION.
030700     INITIALIZE PRR-REGISTRO-RESULTADO
030800     MOVE OBF-OBLIGOR-ID     TO PRR-OBLIGOR-ID
030900     MOVE WKS-PD-BPS         TO PRR-PD-BPS
031000     MOVE WKS-LGD-BPS        TO PRR-LGD-BPS
031100     MOVE WKS-CONFIANZA      TO PRR-SCORE-CONFIDENCE
031200     MOVE WKS-SPREAD-BPS     TO PRR-FAIR-SPREAD-BPS
031300     MOVE WKS-CORR-BPS       TO PRR-CORRELATION-BPS
031400     MOVE WKS-RIESGO-BPS     TO PRR-RISK-SCORE-BPS
031500     MOVE WKS-PREMIO-ANUAL   TO PRR-ANNUAL-PREMIUM
031600     MOVE WKS-EL-BPS         TO PRR-EL-BPS
031700     WRITE PRR-REGISTRO-RESULTADO
031800     IF FS-BRPRES NOT = 0
031900        DISPLAY "ERROR AL GRABAR BRPRES, STATUS: " FS-BRPRES
032000     ELSE
032100        ADD 1 TO WKS-CTL-ESCRITOS
032200     END-IF.
032300 600-ESCRIBE-RESULTADO-EXIT. EXIT.
032400
032500******************************************************************
032600*   E S C R I T U R A   D E   T O T A L E S   D E   C O N T R O L*
032700******************************************************************
032800 900-CIERRA-ARCHIVOS SECTION.
032900     INITIALIZE CTL-REGISTRO-PRICING
033000     MOVE "PR"      TO CTL-FLOW-ID OF CTL-REGISTRO-PRICING
033100     MOVE WKS-CTL-LEIDOS     TO CTL-PR-LEIDOS
033200     MOVE WKS-CTL-ESCRITOS   TO CTL-PR-ESCRITOS
033300     MOVE WKS-CTL-PISO       TO CTL-PR-PISO
033400     MOVE WKS-CTL-TECHO      TO CTL-PR-TECHO
033500     MOVE WKS-CTL-NOTIONAL   TO CTL-PR-NOTIONAL
033600     MOVE WKS-CTL-PRIMA      TO CTL-PR-PRIMA
033700     WRITE CTL-REGISTRO-PRICING
033800     CLOSE BROBFT BRPRES BRCTLT.
033900 900-CIERRA-ARCHIVOS-EXIT. EXIT.
