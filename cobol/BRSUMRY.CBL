000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000400* APLICACION  : LOTE NOCTURNO DE RIESGO BRICS                    *
000500* PROGRAMA    : BRSUMRY                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE CONSOLIDADO DE FIN DE LOTE.  LEE LOS     *
000800*             : CINCO REGISTROS DE TOTALES QUE DEJA CADA PASO    *
000900*             : EN BRCTLT E IMPRIME EL RUN-SUMMARY.              *
001000* ARCHIVOS    : BRCTLT=ENTRADA, BRRPTL=SALIDA (IMPRESORA)        *
001100* ACCION (ES) : P=PROCESA                                        *
001200* INSTALADO   : 14/03/1989                                       *
001300* BPM/RATIONAL: 890314                                           *
001400* NOMBRE      : REPORTE RUN SUMMARY                              *
001500******************************************************************
001600*                 R E G I S T R O   D E   C A M B I O S          *
001700******************************************************************
001800* 14/03/1989  PEDR  BPM 890314  PROGRAMA ORIGINAL, SOLO IMPRIME  *
001900*                    EL RESUMEN DEL MOTOR DE VALUACION.          *
002000* 22/05/1992  PEDR  BPM 920522  SE AGREGA SECCION DE LIQUIDACION.*
002100* 30/09/1998  MRIV  BPM 980930  REVISION FIN DE SIGLO (Y2K).     *
002200* 14/01/1999  MRIV  BPM 990114  CIERRE DE REVISION Y2K.          *
002300* 17/08/2003  DHER  BPM 030817  SE AGREGAN SECCIONES DE CHEQUEO  *
002400*                    PRE-OPERACION Y SANIDAD DE NAV.             *
002500* 19/07/2004  DHER  BPM 040719  SE AGREGA SECCION DE CUMPLIMIENTO*
002600*                    (KYC/AML).                                  *
002700* 25/02/2007  LTOR  BPM 070225  EL REPORTE YA NO ACUMULA POR SI  *
002800*                    MISMO; LEE LOS TOTALES QUE CADA PASO ESCRIBE*
002900*                    EN EL ARCHIVO INTERMEDIO BRCTLT.            *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    BRSUMRY.
003300 AUTHOR.        E. RAMIREZ.
003400 INSTALLATION.  BRICS - CENTRO DE COMPUTO NOCTURNO.
003500 DATE-WRITTEN.  14/03/1989.
003600 DATE-COMPILED. 14/03/1989.
003700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE RIESGO.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS DIGITOS  IS "0" THRU "9"
004300     UPSI-0  ON STATUS IS BRS-CORRE-EN-PRUEBA.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT BRCTLT ASSIGN TO BRCTLT
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            ACCESS       IS SEQUENTIAL
004900            FILE STATUS  IS FS-BRCTLT
005000                            FSE-BRCTLT.
005100
005200     SELECT BRRPTL ASSIGN TO BRRPTL
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            ACCESS       IS SEQUENTIAL
005500            FILE STATUS  IS FS-BRRPTL
005600                            FSE-BRRPTL.
005700 DATA DIVISION.
005800 FILE SECTION.
005900******************************************************************
006000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006100******************************************************************
006200*   ENTRADA DE TOTALES DE CONTROL DE LOS CINCO PASOS DEL LOTE
006300*   SALIDA DEL REPORTE IMPRESO RUN-SUMMARY
006400 FD  BRCTLT
006500     RECORDING MODE IS F.
006600     COPY BRCTLT.
006700 FD  BRRPTL
006800     RECORDING MODE IS F.
006900     COPY BRRPTL.
007000 WORKING-STORAGE SECTION.
007100******************************************************************
007200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007300******************************************************************
007400 01 WKS-FS-STATUS.
007500    02 FS-BRCTLT               PIC 9(02) VALUE ZEROES.
007600    02 FSE-BRCTLT.
007700       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
007800       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
007900       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
008000    02 FS-BRRPTL               PIC 9(02) VALUE ZEROES.
008100    02 FSE-BRRPTL.
008200       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
008300       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
008400       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
008500    02 FILLER                  PIC X(04).
008600******************************************************************
008700*                     SWITCHES DE CONTROL                        *
008800******************************************************************
008900 01 WKS-SWITCHES.
009000    02 WKS-FIN-BRCTLT          PIC 9     VALUE 0.
009100       88 FIN-BRCTLT                     VALUE 1.
009200    02 WKS-EN-PRUEBA           PIC 9     VALUE 0.
009300       88 BRS-CORRE-EN-PRUEBA            VALUE 1.
009400    02 FILLER                  PIC X(04).
009500******************************************************************
009600*     T O T A L E S   T O M A D O S   D E   B R C T L T          *
009700******************************************************************
009800 01 WKS-TOTALES.
009900    02 WKS-PR-LEIDOS           PIC S9(9)  COMP-3 VALUE 0.
010000    02 WKS-PR-ESCRITOS         PIC S9(9)  COMP-3 VALUE 0.
010100    02 WKS-PR-PISO             PIC S9(9)  COMP-3 VALUE 0.
010200    02 WKS-PR-TECHO            PIC S9(9)  COMP-3 VALUE 0.
010300    02 WKS-PR-NOTIONAL         PIC S9(18) COMP-3 VALUE 0.
010400    02 WKS-PR-PRIMA            PIC S9(18) COMP-3 VALUE 0.
010500    02 WKS-ST-LEIDOS           PIC S9(9)  COMP-3 VALUE 0.
010600    02 WKS-ST-GANANCIAS        PIC S9(9)  COMP-3 VALUE 0.
010700    02 WKS-ST-PERDIDAS         PIC S9(9)  COMP-3 VALUE 0.
010800    02 WKS-ST-PLANAS           PIC S9(9)  COMP-3 VALUE 0.
010900    02 WKS-ST-NETPNL           PIC S9(18) COMP-3 VALUE 0.
011000    02 WKS-PT-LEIDOS           PIC S9(9)  COMP-3 VALUE 0.
011100    02 WKS-PT-PASA             PIC S9(9)  COMP-3 VALUE 0.
011200    02 WKS-PT-RECHAZA          PIC S9(9)  COMP-3 VALUE 0.
011300    02 WKS-NV-LEIDOS           PIC S9(9)  COMP-3 VALUE 0.
011400    02 WKS-NV-PASA             PIC S9(9)  COMP-3 VALUE 0.
011500    02 WKS-NV-RECHAZA          PIC S9(9)  COMP-3 VALUE 0.
011600    02 WKS-CO-LEIDOS           PIC S9(9)  COMP-3 VALUE 0.
011700    02 WKS-CO-INVALIDOS        PIC S9(9)  COMP-3 VALUE 0.
011800    02 WKS-CO-KYC-PASA         PIC S9(9)  COMP-3 VALUE 0.
011900    02 WKS-CO-KYC-REVISA       PIC S9(9)  COMP-3 VALUE 0.
012000    02 WKS-CO-KYC-FALLA        PIC S9(9)  COMP-3 VALUE 0.
012100    02 WKS-CO-AML-LIMPIO       PIC S9(9)  COMP-3 VALUE 0.
012200    02 WKS-CO-AML-ALERTA       PIC S9(9)  COMP-3 VALUE 0.
012300    02 FILLER                  PIC X(04).
012400******************************************************************
012500*     R E N G L O N E S   D E L   R E P O R T E   I M P R E S O  *
012600******************************************************************
012700 01 LIN-PR-01.
012800    02 FILLER          PIC X(32) VALUE
012900       'PRICING:     RECORDS READ.......'.
013000    02 LIN-PR-01-VAL   PIC ZZZ,ZZ9.
013100 01 LIN-PR-02.
013200    02 FILLER          PIC X(32) VALUE
013300       '             RECORDS WRITTEN....'.
013400    02 LIN-PR-02-VAL   PIC ZZZ,ZZ9.
013500 01 LIN-PR-03.
013600    02 FILLER          PIC X(32) VALUE
013700       '             SPREAD AT FLOOR....'.
013800    02 LIN-PR-03-VAL   PIC ZZZ,ZZ9.
013900 01 LIN-PR-04.
014000    02 FILLER          PIC X(32) VALUE
014100       '             SPREAD AT CEILING..'.
014200    02 LIN-PR-04-VAL   PIC ZZZ,ZZ9.
014300 01 LIN-PR-05.
014400    02 FILLER          PIC X(35) VALUE
014500       '             TOTAL NOTIONAL........'.
014600    02 LIN-PR-05-VAL   PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.
014700 01 LIN-PR-06.
014800    02 FILLER          PIC X(35) VALUE
014900       '             TOTAL ANNUAL PREM.....'.
015000    02 LIN-PR-06-VAL   PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.
015100 01 LIN-ST-01.
015200    02 FILLER          PIC X(32) VALUE
015300       'SETTLEMENT:  TRADES READ........'.
015400    02 LIN-ST-01-VAL   PIC ZZZ,ZZ9.
015500 01 LIN-ST-02.
015600    02 FILLER          PIC X(36) VALUE
015700       '             GAINS / LOSSES / FLAT  '.
015800    02 LIN-ST-02-GAN   PIC ZZZ,ZZ9.
015900    02 FILLER          PIC X(03) VALUE ' / '.
016000    02 LIN-ST-02-PER   PIC ZZZ,ZZ9.
016100    02 FILLER          PIC X(03) VALUE ' / '.
016200    02 LIN-ST-02-PLA   PIC ZZZ,ZZ9.
016300 01 LIN-ST-03.
016400    02 FILLER          PIC X(32) VALUE
016500       '             NET PNL (SMALLEST).'.
016600    02 FILLER          PIC X(01) VALUE '+'.
016700    02 LIN-ST-03-VAL   PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZZ,ZZ9-.
016800 01 LIN-PT-01.
016900    02 FILLER          PIC X(43) VALUE
017000       'PRE-TRADE:   CHECKS READ / PASS / REJECT   '.
017100    02 LIN-PT-01-LEE   PIC ZZZ,ZZ9.
017200    02 FILLER          PIC X(03) VALUE ' / '.
017300    02 LIN-PT-01-PAS   PIC ZZZ,ZZ9.
017400    02 FILLER          PIC X(03) VALUE ' / '.
017500    02 LIN-PT-01-REC   PIC ZZZ,ZZ9.
017600 01 LIN-NV-01.
017700    02 FILLER          PIC X(43) VALUE
017800       'NAV SANITY:  CHECKS READ / PASS / REJECT   '.
017900    02 LIN-NV-01-LEE   PIC ZZZ,ZZ9.
018000    02 FILLER          PIC X(03) VALUE ' / '.
018100    02 LIN-NV-01-PAS   PIC ZZZ,ZZ9.
018200    02 FILLER          PIC X(03) VALUE ' / '.
018300    02 LIN-NV-01-REC   PIC ZZZ,ZZ9.
018400 01 LIN-CO-01.
018500    02 FILLER          PIC X(32) VALUE
018600       'COMPLIANCE:  SUBJECTS READ......'.
018700    02 LIN-CO-01-VAL   PIC ZZZ,ZZ9.
018800 01 LIN-CO-02.
018900    02 FILLER          PIC X(32) VALUE
019000       '             INVALID RECORDS....'.
019100    02 LIN-CO-02-VAL   PIC ZZZ,ZZ9.
019200 01 LIN-CO-03.
019300    02 FILLER          PIC X(35) VALUE
019400       '             KYC PASS/REVIEW/FAIL  '.
019500    02 LIN-CO-03-PAS   PIC ZZZ,ZZ9.
019600    02 FILLER          PIC X(03) VALUE ' / '.
019700    02 LIN-CO-03-REV   PIC ZZZ,ZZ9.
019800    02 FILLER          PIC X(03) VALUE ' / '.
019900    02 LIN-CO-03-FAL   PIC ZZZ,ZZ9.
020000 01 LIN-CO-04.
020100    02 FILLER          PIC X(35) VALUE
020200       '             AML CLEAR/HIT         '.
020300    02 LIN-CO-04-LIM   PIC ZZZ,ZZ9.
020400    02 FILLER          PIC X(03) VALUE ' / '.
020500    02 LIN-CO-04-ALE   PIC ZZZ,ZZ9.
020600 PROCEDURE DIVISION.
020700******************************************************************
020800*               S E C C I O N    P R I N C I P A L
020900******************************************************************
021000 000-PRINCIPAL SECTION.
021100     PERFORM 100-APERTURA-ARCHIVOS
021200     PERFORM 200-LEE-CONTROL
021300     PERFORM 300-ACUMULA-CONTROL THRU 300-ACUMULA-CONTROL-EXIT
021400             UNTIL FIN-BRCTLT
021500     PERFORM 500-IMPRIME-REPORTE
021600     PERFORM 900-CIERRA-ARCHIVOS
021700     STOP RUN.
021800 000-PRINCIPAL-EXIT. EXIT.
021900
022000 100-APERTURA-ARCHIVOS SECTION.
022100     OPEN INPUT  BRCTLT
022200          OUTPUT BRRPTL
022300     IF FS-BRCTLT NOT EQUAL 0
022400        DISPLAY ">>> ERROR AL ABRIR BRCTLT, STATUS: " FS-BRCTLT
022500        PERFORM 900-CIERRA-ARCHIVOS
022600        STOP RUN
022700     END-IF.
022800 100-APERTURA-ARCHIVOS-EXIT. EXIT.
022900
023000 200-LEE-CONTROL SECTION.
023100     READ BRCTLT
023200       AT END
023300          MOVE 1 TO WKS-FIN-BRCTLT
023400     END-READ.
023500 200-LEE-CONTROL-EXIT. EXIT.
023600
023700******************************************************************
023800*   G U A R D A   L O S   T O T A L E S   D E   U N   P A S O    *
023900******************************************************************
024000 300-ACUMULA-CONTROL SECTION.
024100     EVALUATE TRUE
024200        WHEN CTL-ES-PRICING
024300           PERFORM 310-TOMA-PRICING
024400        WHEN CTL-ES-SETTLE
024500           PERFORM 320-TOMA-SETTLE
024600        WHEN CTL-ES-PRETRADE
024700           PERFORM 330-TOMA-PRETRADE
024800        WHEN CTL-ES-NAV
024900           PERFORM 340-TOMA-NAV
025000        WHEN CTL-ES-COMPLIANCE
025100           PERFORM 350-TOMA-COMPLIANCE
025200        WHEN OTHER
025300           DISPLAY ">>> FLOW-ID DESCONOCIDO EN BRCTLT: "
025400                   CTL-FLOW-ID
025500     END-EVALUATE
025600     PERFORM 200-LEE-CONTROL.
025700 300-ACUMULA-CONTROL-EXIT. EXIT.
025800
025900 310-TOMA-PRICING SECTION.
026000     MOVE CTL-PR-LEIDOS     TO WKS-PR-LEIDOS
026100     MOVE CTL-PR-ESCRITOS   TO WKS-PR-ESCRITOS
026200     MOVE CTL-PR-PISO       TO WKS-PR-PISO
026300     MOVE CTL-PR-TECHO      TO WKS-PR-TECHO
026400     MOVE CTL-PR-NOTIONAL   TO WKS-PR-NOTIONAL
026500     MOVE CTL-PR-PRIMA      TO WKS-PR-PRIMA.
026600 310-TOMA-PRICING-EXIT. EXIT.
026700
026800 320-TOMA-SETTLE SECTION.
026900     MOVE CTL-ST-LEIDOS     TO WKS-ST-LEIDOS
027000     MOVE CTL-ST-GANANCIAS  TO WKS-ST-GANANCIAS
027100     MOVE CTL-ST-PERDIDAS   TO WKS-ST-PERDIDAS
027200     MOVE CTL-ST-PLANAS     TO WKS-ST-PLANAS
027300     MOVE CTL-ST-NET-PNL    TO WKS-ST-NETPNL.
027400 320-TOMA-SETTLE-EXIT. EXIT.
027500
027600 330-TOMA-PRETRADE SECTION.
027700     MOVE CTL-PT-LEIDOS     TO WKS-PT-LEIDOS
027800     MOVE CTL-PT-PASA       TO WKS-PT-PASA
027900     MOVE CTL-PT-RECHAZA    TO WKS-PT-RECHAZA.
028000 330-TOMA-PRETRADE-EXIT. EXIT.
028100
028200 340-TOMA-NAV SECTION.
028300     MOVE CTL-NV-LEIDOS     TO WKS-NV-LEIDOS
028400     MOVE CTL-NV-PASA       TO WKS-NV-PASA
028500     MOVE CTL-NV-RECHAZA    TO WKS-NV-RECHAZA.
028600 340-TOMA-NAV-EXIT. EXIT.
028700
028800 350-TOMA-COMPLIANCE SECTION.
028900     MOVE CTL-CO-LEIDOS      TO WKS-CO-LEIDOS
029000     MOVE CTL-CO-INVALIDOS   TO WKS-CO-INVALIDOS
029100     MOVE CTL-CO-KYC-PASA    TO WKS-CO-KYC-PASA
029200     MOVE CTL-CO-KYC-REVISA  TO WKS-CO-KYC-REVISA
029300     MOVE CTL-CO-KYC-FALLA   TO WKS-CO-KYC-FALLA
029400     MOVE CTL-CO-AML-LIMPIO  TO WKS-CO-AML-LIMPIO
029500     MOVE CTL-CO-AML-ALERTA  TO WKS-CO-AML-ALERTA.
029600 350-TOMA-COMPLIANCE-EXIT. EXIT.
029700
029800******************************************************************
029900*          I M P R E S I O N   D E L   R U N - S U M M A R Y     *
030000******************************************************************
030100 500-IMPRIME-REPORTE SECTION.
030200     MOVE 'BRICS NIGHTLY RISK BATCH - RUN SUMMARY'
030300                                 TO RPT-LINEA-IMPRESION
030400     WRITE RPT-LINEA-IMPRESION
030500     MOVE ALL '-'                TO RPT-LINEA-IMPRESION
030600     WRITE RPT-LINEA-IMPRESION
030700     PERFORM 510-IMPRIME-PRICING
030800     PERFORM 520-IMPRIME-SETTLE
030900     PERFORM 530-IMPRIME-PRETRADE
031000     PERFORM 540-IMPRIME-NAV
031100     PERFORM 550-IMPRIME-COMPLIANCE
031200     MOVE 'END OF RUN SUMMARY'    TO RPT-LINEA-IMPRESION
031300     WRITE RPT-LINEA-IMPRESION.
031400 500-IMPRIME-REPORTE-EXIT. EXIT.
031500
031600 510-IMPRIME-PRICING SECTION.
031700     MOVE WKS-PR-LEIDOS      TO LIN-PR-01-VAL
031800     WRITE RPT-LINEA-IMPRESION FROM LIN-PR-01
031900     MOVE WKS-PR-ESCRITOS    TO LIN-PR-02-VAL
032000     WRITE RPT-LINEA-IMPRESION FROM LIN-PR-02
032100     MOVE WKS-PR-PISO        TO LIN-PR-03-VAL
032200     WRITE RPT-LINEA-IMPRESION FROM LIN-PR-03
032300     MOVE WKS-PR-TECHO       TO LIN-PR-04-VAL
032400     WRITE RPT-LINEA-IMPRESION FROM LIN-PR-04
032500     MOVE WKS-PR-NOTIONAL    TO LIN-PR-05-VAL
032600     WRITE RPT-LINEA-IMPRESION FROM LIN-PR-05
032700     MOVE WKS-PR-PRIMA       TO LIN-PR-06-VAL
032800     WRITE RPT-LINEA-IMPRESION FROM LIN-PR-06.
032900 510-IMPRIME-PRICING-EXIT. EXIT.
033000
033100 520-IMPRIME-SETTLE SECTION.
033200     MOVE WKS-ST-LEIDOS      TO LIN-ST-01-VAL
033300     WRITE RPT-LINEA-IMPRESION FROM LIN-ST-01
033400     MOVE WKS-ST-GANANCIAS   TO LIN-ST-02-GAN
033500     MOVE WKS-ST-PERDIDAS    TO LIN-ST-02-PER
033600     MOVE WKS-ST-PLANAS      TO LIN-ST-02-PLA
033700     WRITE RPT-LINEA-IMPRESION FROM LIN-ST-02
033800     MOVE WKS-ST-NETPNL      TO LIN-ST-03-VAL
033900     WRITE RPT-LINEA-IMPRESION FROM LIN-ST-03.
034000 520-IMPRIME-SETTLE-EXIT. EXIT.
034100
034200 530-IMPRIME-PRETRADE SECTION.
034300     MOVE WKS-PT-LEIDOS      TO LIN-PT-01-LEE
034400     MOVE WKS-PT-PASA        TO LIN-PT-01-PAS
034500     MOVE WKS-PT-RECHAZA     TO LIN-PT-01-REC
034600     WRITE RPT-LINEA-IMPRESION FROM LIN-PT-01.
034700 530-IMPRIME-PRETRADE-EXIT. EXIT.
034800
034900 540-IMPRIME-NAV SECTION.
035000     MOVE WKS-NV-LEIDOS      TO LIN-NV-01-LEE
035100     MOVE WKS-NV-PASA        TO LIN-NV-01-PAS
035200     MOVE WKS-NV-RECHAZA     TO LIN-NV-01-REC
035300     WRITE RPT-LINEA-IMPRESION FROM LIN-NV-01.
035400 540-IMPRIME-NAV-EXIT. EXIT.
035500
035600 550-IMPRIME-COMPLIANCE SECTION.
035700     MOVE WKS-CO-LEIDOS      TO LIN-CO-01-VAL
035800     WRITE RPT-LINEA-IMPRESION FROM LIN-CO-01
035900     MOVE WKS-CO-INVALIDOS   TO LIN-CO-02-VAL
036000     WRITE RPT-LINEA-IMPRESION FROM LIN-CO-02
036100     MOVE WKS-CO-KYC-PASA    TO LIN-CO-03-PAS
036200     MOVE WKS-CO-KYC-REVISA  TO LIN-CO-03-REV
036300     MOVE WKS-CO-KYC-FALLA   TO LIN-CO-03-FAL
036400     WRITE RPT-LINEA-IMPRESION FROM LIN-CO-03
036500     MOVE WKS-CO-AML-LIMPIO  TO LIN-CO-04-LIM
036600     MOVE WKS-CO-AML-ALERTA  TO LIN-CO-04-ALE
036700     WRITE RPT-LINEA-IMPRESION FROM LIN-CO-04.
036800 550-IMPRIME-COMPLIANCE-EXIT. EXIT.
036900
037000 900-CIERRA-ARCHIVOS SECTION.
037100     CLOSE BRCTLT BRRPTL.
037200 900-CIERRA-ARCHIVOS-EXIT. EXIT.
