000100******************************************************************
000200* COPYBOOK    : BRCSUB                                          *
000300* SISTEMA     : LOTE NOCTURNO DE RIESGO BRICS                   *
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                               *
000500* FECHA       : 14/03/1989                                      *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA DE LA REVISION   *
000700*             : DE CUMPLIMIENTO (KYC/AML).  CAMPOS OPCIONALES   *
000800*             : VIENEN EN ESPACIOS CUANDO NO SE CONOCEN.        *
000900*             : LONGITUD 154, SIN RELLENO.                      *
001000* USADO POR   : BRKYCAM                                         *
001100******************************************************************
001200 01  CSJ-REGISTRO-SUJETO.
001300     05  CSJ-SUBJECT-ID              PIC X(100).
001400     05  CSJ-NAME                    PIC X(30).
001500     05  CSJ-DOB                     PIC X(10).
001600     05  CSJ-DOC-TYPE                PIC X(10).
001700     05  CSJ-DOC-LAST4               PIC X(04).
001800*--> DESGLOSE DE LA FECHA DE NACIMIENTO PARA VALIDAR MES/DIA
001900 01  CSJ-REGISTRO-SUJETO-R REDEFINES CSJ-REGISTRO-SUJETO.
002000     05  FILLER                      PIC X(100).
002100     05  FILLER                      PIC X(30).
002200     05  CSJ-DOB-DESGLOSE.
002300         10  CSJ-DOB-ANIO            PIC X(04).
002400         10  CSJ-DOB-GUION-1         PIC X(01).
002500         10  CSJ-DOB-MES             PIC X(02).
002600         10  CSJ-DOB-GUION-2         PIC X(01).
002700         10  CSJ-DOB-DIA             PIC X(02).
002800     05  FILLER                      PIC X(14).
