000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000400* APLICACION  : LOTE NOCTURNO DE RIESGO BRICS                    *
000500* PROGRAMA    : BRNAVCK                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CHEQUEO DE SANIDAD DEL VALOR NETO DE ACTIVOS     *
000800*             : (NAV).  VALIDA QUE EL NAV PROPUESTO NO SE SALTE  *
000900*             : DE LA BANDA DEL NAV ANTERIOR MAS/MENOS EL SALTO  *
001000*             : MAXIMO PERMITIDO, SALVO EN MODO DE EMERGENCIA.   *
001100* ARCHIVOS    : BRNAVC=ENTRADA, BRNAVR=SALIDA, BRCTLT=SALIDA     *
001200* ACCION (ES) : P=PROCESA                                        *
001300* INSTALADO   : 14/03/1989                                       *
001400* BPM/RATIONAL: 890314                                           *
001500* NOMBRE      : CHEQUEO DE SANIDAD DE NAV                        *
001600******************************************************************
001700*                 R E G I S T R O   D E   C A M B I O S          *
001800******************************************************************
001900* 14/03/1989  PEDR  BPM 890314  PROGRAMA ORIGINAL.               *
002000* 11/09/1991  PEDR  BPM 910911  SE AGREGA VALOR POR DEFECTO DE   *
002100*                    NAV ANTERIOR (1.0 EN ESCALA RAY).           *
002200* 28/06/1995  JCAL  BPM 950628  CAMPOS DE 33 DIGITOS PARA EL     *
002300*                    PRODUCTO INTERMEDIO, EVITA DESBORDE.        *
002400* 30/09/1998  MRIV  BPM 980930  REVISION FIN DE SIGLO (Y2K).     *
002500* 14/01/1999  MRIV  BPM 990114  CIERRE DE REVISION Y2K.          *
002600* 12/12/2000  MRIV  BPM 001212  SE BLOQUEA EL CHEQUEO EN MODO DE *
002700*                    EMERGENCIA, RESULTADO SIEMPRE OK.           *
002800* 05/03/2005  DHER  BPM 050305  SE ESCRIBE REGISTRO DE TOTALES A *
002900*                    ARCHIVO BRCTLT.                             *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    BRNAVCK.
003300 AUTHOR.        E. RAMIREZ.
003400 INSTALLATION.  BRICS - CENTRO DE COMPUTO NOCTURNO.
003500 DATE-WRITTEN.  14/03/1989.
003600 DATE-COMPILED. 14/03/1989.
003700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE RIESGO.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS DIGITOS  IS "0" THRU "9"
004300     UPSI-0  ON STATUS IS BRN-CORRE-EN-PRUEBA.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT BRNAVC ASSIGN TO BRNAVC
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            ACCESS       IS SEQUENTIAL
004900            FILE STATUS  IS FS-BRNAVC
005000                            FSE-BRNAVC.
005100
005200     SELECT BRNAVR ASSIGN TO BRNAVR
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            ACCESS       IS SEQUENTIAL
005500            FILE STATUS  IS FS-BRNAVR
005600                            FSE-BRNAVR.
005700
005800     SELECT BRCTLT ASSIGN TO BRCTLT
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            ACCESS       IS SEQUENTIAL
006100            FILE STATUS  IS FS-BRCTLT
006200                            FSE-BRCTLT.
006300 DATA DIVISION.
006400 FILE SECTION.
006500******************************************************************
006600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006700******************************************************************
006800*   ENTRADA DEL CHEQUEO DE SANIDAD DE NAV
006900*   SALIDA DEL RESULTADO DEL CHEQUEO
007000*   TOTALES DE CONTROL DEL PASO DE CHEQUEO
007100 FD  BRNAVC
007200     RECORDING MODE IS F.
007300     COPY BRNAVC.
007400 FD  BRNAVR
007500     RECORDING MODE IS F.
007600     COPY BRNAVR.
007700 FD  BRCTLT
007800     RECORDING MODE IS F.
007900     COPY BRCTLT.
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008300******************************************************************
008400 01 WKS-FS-STATUS.
008500    02 FS-BRNAVC               PIC 9(02) VALUE ZEROES.
008600    02 FSE-BRNAVC.
008700       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
008800       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
008900       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009000    02 FS-BRNAVR               PIC 9(02) VALUE ZEROES.
009100    02 FSE-BRNAVR.
009200       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009300       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009400       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009500    02 FS-BRCTLT               PIC 9(02) VALUE ZEROES.
009600    02 FSE-BRCTLT.
009700       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009800       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009900       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010000    02 FILLER                  PIC X(04).
010100******************************************************************
010200*                     SWITCHES DE CONTROL                        *
010300******************************************************************
010400 01 WKS-SWITCHES.
010500    02 WKS-FIN-BRNAVC          PIC 9     VALUE 0.
010600       88 FIN-BRNAVC                     VALUE 1.
010700    02 WKS-EN-PRUEBA           PIC 9     VALUE 0.
010800       88 BRN-CORRE-EN-PRUEBA            VALUE 1.
010900    02 FILLER                  PIC X(04).
011000******************************************************************
011100*               CONTADORES Y ACUMULADORES DE CONTROL             *
011200******************************************************************
011300 01 WKS-CONTADORES.
011400    02 WKS-CTL-LEIDOS          PIC S9(9)  COMP-3 VALUE 0.
011500    02 WKS-CTL-PASA            PIC S9(9)  COMP-3 VALUE 0.
011600    02 WKS-CTL-RECHAZA         PIC S9(9)  COMP-3 VALUE 0.
011700    02 FILLER                  PIC X(04).
011800******************************************************************
011900*          VALOR POR DEFECTO DE NAV ANTERIOR (1.0 EN RAY)        *
012000******************************************************************
012100 01  NAV-UNO-RAY.
012200     02 FILLER   PIC X(28)
012300            VALUE '1000000000000000000000000000'.
012400 01  U REDEFINES NAV-UNO-RAY.
012500     02 NAV-UNO-RAY-NUM         PIC 9(28).
012600******************************************************************
012700*          AREA DE TRABAJO DEL CHEQUEO DE SANIDAD DE NAV         *
012800******************************************************************
012900 01 WKS-AREA-CHEQUEO.
013000    02 WKS-PREV-NAV-EFECTIVO   PIC 9(28)  COMP-3 VALUE 0.
013100    02 WKS-MAX-JUMP-EFECTIVO   PIC 9(05)  COMP-3 VALUE 0.
013200    02 WKS-ASSUMED-PREV        PIC 9      VALUE 0.
013300    02 WKS-PRODUCTO-HI         PIC 9(33)  COMP-3 VALUE 0.
013400    02 WKS-PRODUCTO-LO         PIC 9(33)  COMP-3 VALUE 0.
013500    02 WKS-BANDA-HI            PIC 9(29)  COMP-3 VALUE 0.
013600    02 WKS-BANDA-LO            PIC 9(29)  COMP-3 VALUE 0.
013700    02 WKS-OK-FLAG             PIC 9      VALUE 0.
013800    02 WKS-REJECT-REASON       PIC 9      VALUE 0.
013900    02 FILLER                  PIC X(04).
014000 PROCEDURE DIVISION.
014100******************************************************************
014200*               S E C C I O N    P R I N C I P A L
014300******************************************************************
014400 000-PRINCIPAL SECTION.
014500     PERFORM 100-APERTURA-ARCHIVOS
014600     PERFORM 200-LEE-CHEQUEO
014700     PERFORM 300-PROCESA-CHEQUEO THRU 300-PROCESA-CHEQUEO-EXIT
014800             UNTIL FIN-BRNAVC
014900     PERFORM 900-CIERRA-ARCHIVOS
015000     STOP RUN.
015100 000-PRINCIPAL-EXIT. EXIT.
015200
015300 100-APERTURA-ARCHIVOS SECTION.
015400     OPEN INPUT  BRNAVC
015500          OUTPUT BRNAVR BRCTLT
015600     IF FS-BRNAVC NOT EQUAL 0
015700        DISPLAY ">>> ERROR AL ABRIR BRNAVC, STATUS: " FS-BRNAVC
015800        PERFORM 900-CIERRA-ARCHIVOS
015900        STOP RUN
016000     END-IF.
016100 100-APERTURA-ARCHIVOS-EXIT. EXIT.
016200
016300 200-LEE-CHEQUEO SECTION.
016400     READ BRNAVC
016500       AT END
016600          MOVE 1 TO WKS-FIN-BRNAVC
016700     END-READ.
016800 200-LEE-CHEQUEO-EXIT. EXIT.
016900
017000******************************************************************
017100*      P R O C E S A   U N   C H E Q U E O   ( U N   R E G )     *
017200******************************************************************
017300 300-PROCESA-CHEQUEO SECTION.
017400     ADD 1 TO WKS-CTL-LEIDOS
017500     PERFORM 400-APLICA-DEFECTOS
017600     PERFORM 500-VALIDA-BANDA
017700     PERFORM 600-ESCRIBE-RESULTADO
017800     PERFORM 200-LEE-CHEQUEO.
017900 300-PROCESA-CHEQUEO-EXIT. EXIT.
018000
018100******************************************************************
018200*   A P L I C A   R E G L A S   D E   V A L O R   P O R          *
018300*   D E F E C T O   ( N A V   A N T E R I O R Y   S A L T O )    *
018400******************************************************************
018500 400-APLICA-DEFECTOS SECTION.
018600     IF NVC-MAX-JUMP-BPS = 0
018700        MOVE 500 TO WKS-MAX-JUMP-EFECTIVO
018800     ELSE
018900        MOVE NVC-MAX-JUMP-BPS TO WKS-MAX-JUMP-EFECTIVO
019000     END-IF
019100
019200     IF NVC-NAV-ANTERIOR-VALIDO
019300        MOVE NVC-PREV-NAV-RAY TO WKS-PREV-NAV-EFECTIVO
019400        MOVE 0                TO WKS-ASSUMED-PREV
019500     ELSE
019600        MOVE NAV-UNO-RAY-NUM  TO WKS-PREV-NAV-EFECTIVO
019700        MOVE 1                TO WKS-ASSUMED-PREV
019800     END-IF.
019900 400-APLICA-DEFECTOS-EXIT. EXIT.
020000
020100******************************************************************
020200*      V A L I D A   L A   B A N D A   D E L   N A V             *
020300******************************************************************
020400 500-VALIDA-BANDA SECTION.
020500     MOVE 1 TO WKS-OK-FLAG
020600     MOVE 0 TO WKS-REJECT-REASON
020700
020800     IF WKS-PREV-NAV-EFECTIVO NOT = 0 AND
020900        NOT NVC-EN-EMERGENCIA
021000        COMPUTE WKS-PRODUCTO-HI =
021100                WKS-PREV-NAV-EFECTIVO *
021200                (10000 + WKS-MAX-JUMP-EFECTIVO)
021300        COMPUTE WKS-PRODUCTO-LO =
021400                WKS-PREV-NAV-EFECTIVO *
021500                (10000 - WKS-MAX-JUMP-EFECTIVO)
021600        COMPUTE WKS-BANDA-HI = WKS-PRODUCTO-HI / 10000
021700        COMPUTE WKS-BANDA-LO = WKS-PRODUCTO-LO / 10000
021800
021900        IF NVC-PROPOSED-NAV-RAY > WKS-BANDA-HI
022000           MOVE 0 TO WKS-OK-FLAG
022100           MOVE 1 TO WKS-REJECT-REASON
022200        ELSE
022300           IF NVC-PROPOSED-NAV-RAY < WKS-BANDA-LO
022400              MOVE 0 TO WKS-OK-FLAG
022500              MOVE 2 TO WKS-REJECT-REASON
022600           END-IF
022700        END-IF
022800     END-IF.
022900 500-VALIDA-BANDA-EXIT. EXIT.
023000
023100******************************************************************
023200*          E S C R I T U R A   D E L   R E S U L T A D O         *
023300******************************************************************
023400 600-ESCRIBE-RESULTADO SECTION.
023500     INITIALIZE NVR-REGISTRO-RESULTADO
023600     MOVE NVC-NAV-CHECK-ID       TO NVR-NAV-CHECK-ID
023700     MOVE WKS-OK-FLAG            TO NVR-OK-FLAG
023800     MOVE WKS-ASSUMED-PREV       TO NVR-ASSUMED-PREV
023900     MOVE NVC-EMERGENCY-ENABLED  TO NVR-EMG-ENABLED
024000     MOVE WKS-REJECT-REASON      TO NVR-REJECT-REASON
024100     WRITE NVR-REGISTRO-RESULTADO
024200     IF FS-BRNAVR NOT = 0
024300        DISPLAY "ERROR AL GRABAR BRNAVR, STATUS: " FS-BRNAVR
024400     ELSE
024500        IF WKS-OK-FLAG = 1
024600           ADD 1 TO WKS-CTL-PASA
024700        ELSE
024800           ADD 1 TO WKS-CTL-RECHAZA
024900        END-IF
025000     END-IF.
025100 600-ESCRIBE-RESULTADO-EXIT. EXIT.
025200
025300******************************************************************
025400*   E S C R I T U R A   D E   T O T A L E S   D E   C O N T R O L*
025500******************************************************************
025600 900-CIERRA-ARCHIVOS SECTION.
025700     INITIALIZE CTL-REGISTRO-NAV
025800     MOVE "NV"      TO CTL-FLOW-ID OF CTL-REGISTRO-NAV
025900     MOVE WKS-CTL-LEIDOS    TO CTL-NV-LEIDOS
026000     MOVE WKS-CTL-PASA      TO CTL-NV-PASA
026100     MOVE WKS-CTL-RECHAZA   TO CTL-NV-RECHAZA
026200     WRITE CTL-REGISTRO-NAV
026300     CLOSE BRNAVC BRNAVR BRCTLT.
026400 900-CIERRA-ARCHIVOS-EXIT. EXIT.
