000100******************************************************************
000200* COPYBOOK    : BRPCHR                                          *
000300* SISTEMA     : LOTE NOCTURNO DE RIESGO BRICS                   *
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                               *
000500* FECHA       : 14/03/1989                                      *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DEL CHEQUEO DE    *
000700*             : PRECIO PRE-OPERACION, CON LA BANDA APLICADA.    *
000800*             : LONGITUD 29, SIN RELLENO.                       *
000900* USADO POR   : BRPTRAD                                         *
001000******************************************************************
001100 01  PCR-REGISTRO-RESULTADO.
001200     05  PCR-CHECK-ID                PIC X(12).
001300     05  PCR-OK-FLAG                 PIC 9.
001400         88  PCR-DENTRO-DE-BANDA             VALUE 1.
001500         88  PCR-RECHAZADO                   VALUE 0.
001600     05  PCR-MIN-BPS                 PIC 9(05).
001700     05  PCR-MAX-BPS                 PIC 9(05).
001800     05  PCR-PRICE-BPS               PIC 9(05).
001900     05  PCR-EMG-LEVEL               PIC 9.
