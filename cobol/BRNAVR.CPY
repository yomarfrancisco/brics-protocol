000100******************************************************************
000200* COPYBOOK    : BRNAVR                                          *
000300* SISTEMA     : LOTE NOCTURNO DE RIESGO BRICS                   *
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                               *
000500* FECHA       : 14/03/1989                                      *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DEL CHEQUEO DE    *
000700*             : SANIDAD DEL NAV.  LONGITUD 16, SIN RELLENO.     *
000800* USADO POR   : BRNAVCK                                         *
000900******************************************************************
001000 01  NVR-REGISTRO-RESULTADO.
001100     05  NVR-NAV-CHECK-ID            PIC X(12).
001200     05  NVR-OK-FLAG                 PIC 9.
001300         88  NVR-SALTO-PERMITIDO             VALUE 1.
001400     05  NVR-ASSUMED-PREV            PIC 9.
001500         88  NVR-PREVIO-ASUMIDO              VALUE 1.
001600     05  NVR-EMG-ENABLED             PIC 9.
001700*--> 0 = N/A, 1 = ARRIBA DE LA BANDA, 2 = ABAJO DE LA BANDA
001800     05  NVR-REJECT-REASON           PIC 9.
