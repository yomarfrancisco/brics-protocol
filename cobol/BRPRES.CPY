000100******************************************************************
000200* COPYBOOK    : BRPRES                                          *
000300* SISTEMA     : LOTE NOCTURNO DE RIESGO BRICS                   *
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                               *
000500* FECHA       : 14/03/1989                                      *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DEL MOTOR DE      *
000700*             : VALUACION.  UN REGISTRO POR OBLIGADO CON PD,    *
000800*             : LGD, CONFIANZA, SPREAD JUSTO, CORRELACION,      *
000900*             : SCORE DE RIESGO Y PRIMA ANUAL.  LONGITUD 76.    *
001000* USADO POR   : BRPRICE                                         *
001100******************************************************************
001200 01  PRR-REGISTRO-RESULTADO.
001300     05  PRR-OBLIGOR-ID              PIC X(20).
001400     05  PRR-PD-BPS                  PIC 9(04).
001500     05  PRR-LGD-BPS                 PIC 9(04).
001600     05  PRR-SCORE-CONFIDENCE        PIC 9V9(4).
001700     05  PRR-FAIR-SPREAD-BPS         PIC 9(04).
001800     05  PRR-CORRELATION-BPS         PIC 9(04).
001900     05  PRR-RISK-SCORE-BPS          PIC 9(05).
002000     05  PRR-ANNUAL-PREMIUM          PIC 9(15).
002100*--> PERDIDA ESPERADA EN BPS CON 4 DECIMALES, SOLO PARA AUDITORIA
002200     05  PRR-EL-BPS                  PIC 9(05)V9(4).
002300*--> RELLENO RESERVADO PARA CAMPOS FUTUROS DEL REPORTE
002400     05  FILLER                      PIC X(06).
