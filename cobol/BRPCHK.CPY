000100******************************************************************
000200* COPYBOOK    : BRPCHK                                          *
000300* SISTEMA     : LOTE NOCTURNO DE RIESGO BRICS                   *
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                               *
000500* FECHA       : 14/03/1989                                      *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA DEL CHEQUEO DE   *
000700*             : PRECIO PRE-OPERACION.  LONGITUD 18, SIN RELLENO.*
000800* USADO POR   : BRPTRAD                                         *
000900******************************************************************
001000 01  PCK-REGISTRO-CHEQUEO.
001100     05  PCK-CHECK-ID                PIC X(12).
001200     05  PCK-PRICE-BPS               PIC 9(05).
001300     05  PCK-EMERGENCY-LEVEL         PIC 9.
