000100******************************************************************
000200* COPYBOOK    : BRRPTL                                          *
000300* SISTEMA     : LOTE NOCTURNO DE RIESGO BRICS                   *
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                               *
000500* FECHA       : 14/03/1989                                      *
000600* DESCRIPCION : LINEA DE IMPRESION DEL REPORTE RUN-SUMMARY.     *
000700*             : IMPRESORA DE 132 COLUMNAS, UNA LINEA POR CADA   *
000800*             : RENGLON DEL REPORTE, SIN SALTO DE CONTROL       *
000900*             : DENTRO DE CADA SECCION (UN SOLO NIVEL DE LOTE). *
001000* USADO POR   : BRSUMRY                                         *
001100******************************************************************
001200 01  RPT-LINEA-IMPRESION             PIC X(132).
