000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000400* APLICACION  : LOTE NOCTURNO DE RIESGO BRICS                    *
000500* PROGRAMA    : BRPTRAD                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CHEQUEO DE PRECIO PRE-OPERACION POR CARRIL.      *
000800*             : VALIDA EL PRECIO PROPUESTO DE CADA OPERACION     *
000900*             : CONTRA LA BANDA MINIMO/MAXIMO QUE CORRESPONDE AL *
001000*             : NIVEL DE EMERGENCIA VIGENTE.                     *
001100* ARCHIVOS    : BRPCHK=ENTRADA, BRPCHR=SALIDA, BRCTLT=SALIDA     *
001200* ACCION (ES) : P=PROCESA                                        *
001300* INSTALADO   : 14/03/1989                                       *
001400* BPM/RATIONAL: 890314                                           *
001500* NOMBRE      : CHEQUEO DE PRECIO PRE-OPERACION                  *
001600******************************************************************
001700*                 R E G I S T R O   D E   C A M B I O S          *
001800******************************************************************
001900* 14/03/1989  PEDR  BPM 890314  PROGRAMA ORIGINAL, BANDA UNICA.  *
002000* 22/05/1992  PEDR  BPM 920522  SE AGREGAN BANDAS POR NIVEL DE   *
002100*                    EMERGENCIA (0, 1 Y 2 O MAS).                *
002200* 30/09/1998  MRIV  BPM 980930  REVISION FIN DE SIGLO (Y2K).     *
002300* 14/01/1999  MRIV  BPM 990114  CIERRE DE REVISION Y2K.          *
002400* 17/08/2003  DHER  BPM 030817  NIVELES 3 EN ADELANTE USAN LA    *
002500*                    BANDA MAS RESTRICTIVA (NIVEL 2).            *
002600* 25/02/2007  LTOR  BPM 070225  SE ESCRIBE REGISTRO DE TOTALES A *
002700*                    ARCHIVO BRCTLT.                             *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    BRPTRAD.
003100 AUTHOR.        E. RAMIREZ.
003200 INSTALLATION.  BRICS - CENTRO DE COMPUTO NOCTURNO.
003300 DATE-WRITTEN.  14/03/1989.
003400 DATE-COMPILED. 14/03/1989.
003500 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE RIESGO.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS DIGITOS  IS "0" THRU "9"
004100     UPSI-0  ON STATUS IS BRT-CORRE-EN-PRUEBA.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT BRPCHK ASSIGN TO BRPCHK
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            ACCESS       IS SEQUENTIAL
004700            FILE STATUS  IS FS-BRPCHK
004800                            FSE-BRPCHK.
004900
005000     SELECT BRPCHR ASSIGN TO BRPCHR
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            ACCESS       IS SEQUENTIAL
005300            FILE STATUS  IS FS-BRPCHR
005400                            FSE-BRPCHR.
005500
005600     SELECT BRCTLT ASSIGN TO BRCTLT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            ACCESS       IS SEQUENTIAL
005900            FILE STATUS  IS FS-BRCTLT
006000                            FSE-BRCTLT.
006100 DATA DIVISION.
006200 FILE SECTION.
006300******************************************************************
006400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006500******************************************************************
006600*   ENTRADA DEL CHEQUEO DE PRECIO PRE-OPERACION
006700*   SALIDA DEL RESULTADO DEL CHEQUEO
006800*   TOTALES DE CONTROL DEL PASO DE CHEQUEO
006900 FD  BRPCHK
007000     RECORDING MODE IS F.
007100     COPY BRPCHK.
007200 FD  BRPCHR
007300     RECORDING MODE IS F.
007400     COPY BRPCHR.
007500 FD  BRCTLT
007600     RECORDING MODE IS F.
007700     COPY BRCTLT.
007800 WORKING-STORAGE SECTION.
007900******************************************************************
008000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008100******************************************************************
008200 01 WKS-FS-STATUS.
008300    02 FS-BRPCHK               PIC 9(02) VALUE ZEROES.
008400    02 FSE-BRPCHK.
008500       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
008600       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
008700       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
008800    02 FS-BRPCHR               PIC 9(02) VALUE ZEROES.
008900    02 FSE-BRPCHR.
009000       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009100       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009200       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009300    02 FS-BRCTLT               PIC 9(02) VALUE ZEROES.
009400    02 FSE-BRCTLT.
009500       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009600       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009700       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009800    02 FILLER                  PIC X(04).
009900******************************************************************
010000*                     SWITCHES DE CONTROL                        *
010100******************************************************************
010200 01 WKS-SWITCHES.
010300    02 WKS-FIN-BRPCHK          PIC 9     VALUE 0.
010400       88 FIN-BRPCHK                     VALUE 1.
010500    02 WKS-EN-PRUEBA           PIC 9     VALUE 0.
010600       88 BRT-CORRE-EN-PRUEBA            VALUE 1.
010700    02 FILLER                  PIC X(04).
010800******************************************************************
010900*               CONTADORES Y ACUMULADORES DE CONTROL             *
011000******************************************************************
011100 01 WKS-CONTADORES.
011200    02 WKS-CTL-LEIDOS          PIC S9(9)  COMP-3 VALUE 0.
011300    02 WKS-CTL-PASA            PIC S9(9)  COMP-3 VALUE 0.
011400    02 WKS-CTL-RECHAZA         PIC S9(9)  COMP-3 VALUE 0.
011500    02 FILLER                  PIC X(04).
011600******************************************************************
011700*        T A B L A   D E   B A N D A S   P O R   N I V E L       *
011800*        D E   E M E R G E N C I A (INDICE 1=NIVEL 0, ETC)       *
011900******************************************************************
012000 01  TABLA-BANDAS.
012100     02 FILLER   PIC X(30) VALUE '098001020009900101000997510025'.
012200 01  T REDEFINES TABLA-BANDAS.
012300     02 TBL-BANDA OCCURS 3 TIMES.
012400        04 TBL-MIN-BPS         PIC 9(05).
012500        04 TBL-MAX-BPS         PIC 9(05).
012600******************************************************************
012700*          AREA DE TRABAJO DEL CHEQUEO DE PRECIO                 *
012800******************************************************************
012900 01 WKS-AREA-CHEQUEO.
013000    02 WKS-INDICE-BANDA        PIC S9(2)  COMP-3 VALUE 0.
013100    02 WKS-MIN-APLICADO        PIC 9(05)         VALUE 0.
013200    02 WKS-MAX-APLICADO        PIC 9(05)         VALUE 0.
013300    02 FILLER                  PIC X(04).
013400 PROCEDURE DIVISION.
013500******************************************************************
013600*               S E C C I O N    P R I N C I P A L
013700******************************************************************
013800 000-PRINCIPAL SECTION.
013900     PERFORM 100-APERTURA-ARCHIVOS
014000     PERFORM 200-LEE-CHEQUEO
014100     PERFORM 300-PROCESA-CHEQUEO THRU 300-PROCESA-CHEQUEO-EXIT
014200             UNTIL FIN-BRPCHK
014300     PERFORM 900-CIERRA-ARCHIVOS
014400     STOP RUN.
014500 000-PRINCIPAL-EXIT. EXIT.
014600
014700 100-APERTURA-ARCHIVOS SECTION.
014800     OPEN INPUT  BRPCHK
014900          OUTPUT BRPCHR BRCTLT
015000     IF FS-BRPCHK NOT EQUAL 0
015100        DISPLAY ">>> ERROR AL ABRIR BRPCHK, STATUS: " FS-BRPCHK
015200        PERFORM 900-CIERRA-ARCHIVOS
015300        STOP RUN
015400     END-IF.
015500 100-APERTURA-ARCHIVOS-EXIT. EXIT.
015600
015700 200-LEE-CHEQUEO SECTION.
015800     READ BRPCHK
015900       AT END
016000          MOVE 1 TO WKS-FIN-BRPCHK
016100     END-READ.
016200 200-LEE-CHEQUEO-EXIT. EXIT.
016300
016400******************************************************************
016500*      P R O C E S A   U N   C H E Q U E O   ( U N   R E G )     *
016600******************************************************************
016700 300-PROCESA-CHEQUEO SECTION.
016800     ADD 1 TO WKS-CTL-LEIDOS
016900     PERFORM 400-SELECCIONA-BANDA
017000     PERFORM 500-ESCRIBE-RESULTADO
017100     PERFORM 200-LEE-CHEQUEO.
017200 300-PROCESA-CHEQUEO-EXIT. EXIT.
017300
017400******************************************************************
017500*   S E L E C C I O N A   B A N D A   S E G U N   N I V E L      *
017600******************************************************************
017700 400-SELECCIONA-BANDA SECTION.
017800     IF PCK-EMERGENCY-LEVEL > 2
017900        MOVE 3 TO WKS-INDICE-BANDA
018000     ELSE
018100        COMPUTE WKS-INDICE-BANDA = PCK-EMERGENCY-LEVEL + 1
018200     END-IF
018300     MOVE TBL-MIN-BPS (WKS-INDICE-BANDA) TO WKS-MIN-APLICADO
018400     MOVE TBL-MAX-BPS (WKS-INDICE-BANDA) TO WKS-MAX-APLICADO.
018500 400-SELECCIONA-BANDA-EXIT. EXIT.
018600
018700******************************************************************
018800*          E S C R I T U R A   D E L   R E S U L T A D O         *
018900******************************************************************
019000 500-ESCRIBE-RESULTADO SECTION.
019100     INITIALIZE PCR-REGISTRO-RESULTADO
019200     MOVE PCK-CHECK-ID        TO PCR-CHECK-ID
019300     MOVE WKS-MIN-APLICADO    TO PCR-MIN-BPS
019400     MOVE WKS-MAX-APLICADO    TO PCR-MAX-BPS
019500     MOVE PCK-PRICE-BPS       TO PCR-PRICE-BPS
019600     MOVE PCK-EMERGENCY-LEVEL TO PCR-EMG-LEVEL
019700     IF PCK-PRICE-BPS NOT LESS THAN WKS-MIN-APLICADO AND
019800        PCK-PRICE-BPS NOT GREATER THAN WKS-MAX-APLICADO
019900        MOVE 1 TO PCR-OK-FLAG
020000        ADD 1 TO WKS-CTL-PASA
020100     ELSE
020200        MOVE 0 TO PCR-OK-FLAG
020300        ADD 1 TO WKS-CTL-RECHAZA
020400     END-IF
020500     WRITE PCR-REGISTRO-RESULTADO
020600     IF FS-BRPCHR NOT = 0
020700        DISPLAY "ERROR AL GRABAR BRPCHR, STATUS: " FS-BRPCHR
020800     END-IF.
020900 500-ESCRIBE-RESULTADO-EXIT. EXIT.
021000
021100******************************************************************
021200*   E S C R I T U R A   D E   T O T A L E S   D E   C O N T R O L*
021300******************************************************************
021400 900-CIERRA-ARCHIVOS SECTION.
021500     INITIALIZE CTL-REGISTRO-PRETRADE
021600     MOVE "PT"      TO CTL-FLOW-ID OF CTL-REGISTRO-PRETRADE
021700     MOVE WKS-CTL-LEIDOS    TO CTL-PT-LEIDOS
021800     MOVE WKS-CTL-PASA      TO CTL-PT-PASA
021900     MOVE WKS-CTL-RECHAZA   TO CTL-PT-RECHAZA
022000     WRITE CTL-REGISTRO-PRETRADE
022100     CLOSE BRPCHK BRPCHR BRCTLT.
022200 900-CIERRA-ARCHIVOS-EXIT. EXIT.
