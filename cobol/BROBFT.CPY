000100******************************************************************
000200* COPYBOOK    : BROBFT                                          *
000300* SISTEMA     : LOTE NOCTURNO DE RIESGO BRICS                   *
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                               *
000500* FECHA       : 14/03/1989                                      *
000600* DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA DEL MOTOR DE     *
000700*             : VALUACION.  UN REGISTRO POR OBLIGADO, CON LAS   *
000800*             : NUEVE CARACTERISTICAS DE RIESGO (ESCALA 0-1)    *
000900*             : USADAS PARA CALCULAR PD, LGD Y EL PRECIO DEL    *
001000*             : CDS.  LONGITUD FIJA 103, ARCHIVO LINE SEQUENTIAL*
001100* USADO POR   : BRPRICE                                         *
001200******************************************************************
001300*--> IDENTIFICADOR DEL OBLIGADO, JUSTIFICADO A LA IZQUIERDA
001400 01  OBF-REGISTRO-OBLIGOR.
001500     05  OBF-OBLIGOR-ID              PIC X(20).
001600     05  OBF-TENOR-DAYS              PIC 9(05).
001700     05  OBF-AS-OF                   PIC 9(10).
001800     05  OBF-NOTIONAL                PIC 9(15).
001900*--> CARACTERISTICAS DE RIESGO, ESCALA 0-1, CUATRO DECIMALES
002000     05  OBF-F-SIZE                  PIC 9V9(4).
002100     05  OBF-F-LEVERAGE              PIC 9V9(4).
002200     05  OBF-F-VOLATILITY            PIC 9V9(4).
002300     05  OBF-F-FX-EXPOSURE           PIC 9V9(4).
002400     05  OBF-F-COUNTRY-RISK          PIC 9V9(4).
002500     05  OBF-F-INDUSTRY-STRESS       PIC 9V9(4).
002600     05  OBF-F-COLLATERAL-QUAL       PIC 9V9(4).
002700     05  OBF-F-DATA-QUALITY          PIC 9V9(4).
002800     05  OBF-F-MODEL-SHIFT           PIC 9V9(4).
002900*--> AJUSTE DE LIQUIDEZ EN BPS, VIENE CALCULADO DEL PASO PREVIO
003000*--> DE EXTRACCION (HASH DETERMINISTICO); EL LOTE SOLO LO LEE
003100     05  OBF-JITTER-OVERRIDE         PIC S9(2)
003200                                      SIGN IS LEADING SEPARATE.
003300*--> RELLENO RESERVADO PARA CAMPOS FUTUROS DE LA EXTRACCION
003400     05  FILLER                      PIC X(05).
